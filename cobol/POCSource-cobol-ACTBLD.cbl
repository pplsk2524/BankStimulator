000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE TRUST DATA CENTER     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ACTBLD.                                           00000600
000700 AUTHOR.        D. F. STOUT.                                      00000700
000800 INSTALLATION.  MIDSTATE TRUST DATA CENTER.                       00000800
000900 DATE-WRITTEN.  03/21/99.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300* LOADS THE ACTIVE-ACCOUNT WORKING TABLE (SEE ACCTTAB COPYBOOK)   00001300
001400* FROM THE ACCOUNT-MASTER FILE.  CALLED AT STEP START BY TRNPOST, 00001400
001500* ALRTSCN AND RPTGEN SO THE THREE STEPS NEVER DISAGREE ON WHAT    00001500
001600* "CURRENT BALANCE" MEANS WITHIN A RUN.  CLOSED ACCOUNTS ARE LEFT 00001600
001700* OUT OF THE TABLE ON PURPOSE - A CLOSED ACCOUNT CANNOT RECEIVE OR00001700
001800* MAKE A TRANSACTION AND HAS NO BUSINESS TRIGGERING AN ALERT.     00001800
001900*                                                                 00001900
002000* THIS SUBROUTINE OPENS ACCOUNT-MASTER INPUT, READS IT TO EOF,    00002000
002100* AND CLOSES IT AGAIN BEFORE RETURNING - THE CALLER'S OWN COPY OF 00002100
002200* ACCOUNT-MASTER (IF ANY) MUST BE OPENED SEPARATELY AND AFTER     00002200
002300* THIS CALL RETURNS.                                              00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600*                   MAINTENANCE  HISTORY                          00002600
002700***************************************************************** 00002700
002800*   03/21/99  RDM  ORIGINAL TABLE LOAD FOR ONLINE BALANCE PILOT   00002800
002900*   11/03/98  RDM  YEAR 2000 REVIEW - NO DATE MATH HERE, N/C      00002900
003000*   09/09/03  JLK  RAISED TABLE LIMIT TO 500, SEE ACCTTAB, AC-034400003000
003100*   09/09/03  JLK  SKIP CLOSED ACCOUNTS ON LOAD, TKT AC-0345      00003100
003200*   02/17/02  JLK  RETURN LK-LOAD-COUNT TO CALLER FOR REPORT HDRS 00003200
003300*   03/14/11  WFH  ADDED WS-TABLE-FULL-SW GUARD, TKT AC-0512      00003300
003400*   03/14/11  WFH  OUT-OF-SEQUENCE CHECK ON MASTER KEY, AC-0512   00003400
003500*   03/22/11  WFH  SPLIT THE SKIP-ON-CLOSED TEST OUT OF THE LOAD  00003500
003600*                  LOOP, TKT AC-0514                              00003600
003700*   03/22/11  WFH  LK-LOAD-COUNT TO 77-LEVEL PER SHOP STANDARD    00003700
003800***************************************************************** 00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER.  IBM-370.                                       00004100
004200 OBJECT-COMPUTER.  IBM-370.                                       00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     C01 IS TOP-OF-FORM.                                          00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700     SELECT ACCOUNT-MASTER     ASSIGN TO ACCTMSTR                 00004700
004800            FILE STATUS IS WS-MASTER-FILE-STATUS.                 00004800
004900*                                                                 00004900
005000 DATA DIVISION.                                                   00005000
005100 FILE SECTION.                                                    00005100
005200 FD  ACCOUNT-MASTER                                               00005200
005300     RECORDING MODE IS F                                          00005300
005400     LABEL RECORDS ARE STANDARD.                                  00005400
005500 COPY ACCTREC REPLACING ==:TAG:== BY ==MSTREC==.                  00005500
005600*                                                                 00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800*                                                                 00005800
005900 01  WS-ACTBLD-SWITCHES.                                          00005900
006000     05  WS-MASTER-FILE-STATUS  PIC X(02) VALUE SPACES.           00006000
006100         88  WS-MASTER-OK       VALUE '00'.                       00006100
006200         88  WS-MASTER-EOF      VALUE '10'.                       00006200
006300     05  WS-MASTER-STATUS-NUM REDEFINES WS-MASTER-FILE-STATUS     00006300
006400                                PIC 9(02).                        00006400
006500     05  WS-TABLE-FULL-SW       PIC X(01) VALUE 'N'.              00006500
006600         88  WS-TABLE-IS-FULL   VALUE 'Y'.                        00006600
006700     05  FILLER                 PIC X(02).                        00006700
006800*                                                                 00006800
006900 01  WS-ACTBLD-COUNTERS.                                          00006900
007000     05  WS-RECS-READ           PIC S9(07) COMP VALUE +0.         00007000
007100     05  WS-RECS-SKIPPED        PIC S9(07) COMP VALUE +0.         00007100
007200     05  FILLER                 PIC X(02).                        00007200
007300*                                                                 00007300
007400*    ALTERNATE CHARACTER VIEW OF THE READ/SKIP COUNTERS SO AN     00007400
007500*    ABEND SNAP CAN DISPLAY THEM WITHOUT A SEPARATE EDIT MOVE -   00007500
007600*    SHOP HABIT SINCE THE OLD BATCH-ABEND REVIEW STANDARD.        00007600
007700 01  WS-ACTBLD-COUNTERS-ALT REDEFINES WS-ACTBLD-COUNTERS          00007700
007800                             PIC X(16).                           00007800
007900*                                                                 00007900
008000*    LAST-KEY HOLD AREA - CONFIRMS ACCOUNT-MASTER ARRIVES IN      00008000
008100*    ASCENDING ACCT-ID SEQUENCE, AS THE EXTRACT JOB THAT BUILDS   00008100
008200*    IT IS SUPPOSED TO GUARANTEE - TKT AC-0512.                   00008200
008300 01  WS-LAST-KEY-SAVE           PIC X(06) VALUE SPACES.           00008300
008400 01  WS-LAST-KEY-SAVE-R REDEFINES WS-LAST-KEY-SAVE.               00008400
008500     05  WS-LAST-KEY-NUM        PIC 9(06).                        00008500
008600*                                                                 00008600
008700 LINKAGE SECTION.                                                 00008700
008800 COPY ACCTTAB.                                                    00008800
008900 77  LK-LOAD-COUNT              PIC S9(07) COMP.                  00008900
009000*                                                                 00009000
009100***************************************************************** 00009100
009200 PROCEDURE DIVISION USING WS-ACCOUNT-TABLE LK-LOAD-COUNT.         00009200
009300***************************************************************** 00009300
009400*                                                                 00009400
009500 000-MAIN.                                                        00009500
009600     PERFORM 700-OPEN-MASTER.                                     00009600
009700     MOVE 0 TO WS-ACCT-COUNT.                                     00009700
009800     MOVE 0 TO WS-RECS-READ.                                      00009800
009900     MOVE 0 TO WS-RECS-SKIPPED.                                   00009900
010000     MOVE 'N' TO WS-TABLE-FULL-SW.                                00010000
010100     PERFORM 710-READ-MASTER.                                     00010100
010200     PERFORM 100-LOAD-ONE-RECORD THRU 100-LOAD-ONE-RECORD-EXIT    00010200
010300        UNTIL WS-MASTER-EOF OR WS-TABLE-IS-FULL.                  00010300
010400     PERFORM 790-CLOSE-MASTER.                                    00010400
010500     MOVE WS-ACCT-COUNT TO LK-LOAD-COUNT.                         00010500
010600     GOBACK.                                                      00010600
010700*                                                                 00010700
010800*    A NON-ACTIVE MASTER ROW SKIPS THE TABLE ADD AND FALLS        00010800
010900*    STRAIGHT THROUGH TO THE NEXT READ - WFH 03/22/11, AC-0514.   00010900
011000 100-LOAD-ONE-RECORD.                                             00011000
011100     ADD 1 TO WS-RECS-READ.                                       00011100
011200     IF WS-LAST-KEY-SAVE NOT = SPACES                             00011200
011300        AND MSTREC-ACCT-ID < WS-LAST-KEY-SAVE                     00011300
011400        DISPLAY 'ACTBLD - MASTER OUT OF SEQUENCE AT '             00011400
011500           MSTREC-ACCT-ID ' AFTER ' WS-LAST-KEY-SAVE              00011500
011600     END-IF.                                                      00011600
011700     MOVE MSTREC-ACCT-ID TO WS-LAST-KEY-SAVE.                     00011700
011800     IF MSTREC-STATUS NOT = 'ACTIVE'                              00011800
011900        ADD 1 TO WS-RECS-SKIPPED                                  00011900
012000        GO TO 105-READ-NEXT-MASTER                                00012000
012100     END-IF.                                                      00012100
012200     PERFORM 200-ADD-TABLE-ENTRY.                                 00012200
012300*                                                                 00012300
012400 105-READ-NEXT-MASTER.                                            00012400
012500     IF NOT WS-TABLE-IS-FULL                                      00012500
012600        PERFORM 710-READ-MASTER                                   00012600
012700     END-IF.                                                      00012700
012800*                                                                 00012800
012900 100-LOAD-ONE-RECORD-EXIT.                                        00012900
013000     EXIT.                                                        00013000
013100*                                                                 00013100
013200 200-ADD-TABLE-ENTRY.                                             00013200
013300     IF WS-ACCT-COUNT >= 500                                      00013300
013400        MOVE 'Y' TO WS-TABLE-FULL-SW                              00013400
013500     ELSE                                                         00013500
013600        ADD 1 TO WS-ACCT-COUNT                                    00013600
013700        SET WS-ACCT-IDX TO WS-ACCT-COUNT                          00013700
013800        MOVE MSTREC-ACCT-ID     TO TAB-ACCT-ID (WS-ACCT-IDX)      00013800
013900        MOVE MSTREC-HOLDER-NAME TO TAB-HOLDER-NAME (WS-ACCT-IDX)  00013900
014000        MOVE MSTREC-BALANCE     TO TAB-BALANCE (WS-ACCT-IDX)      00014000
014100        MOVE MSTREC-ACCT-TYPE   TO TAB-ACCT-TYPE (WS-ACCT-IDX)    00014100
014200        MOVE MSTREC-EMAIL       TO TAB-EMAIL (WS-ACCT-IDX)        00014200
014300        MOVE MSTREC-PHONE       TO TAB-PHONE (WS-ACCT-IDX)        00014300
014400        MOVE MSTREC-STATUS      TO TAB-STATUS (WS-ACCT-IDX)       00014400
014500        MOVE MSTREC-CREATED-DATE                                  00014500
014600                          TO TAB-CREATED-DATE (WS-ACCT-IDX)       00014600
014700        MOVE MSTREC-CREATED-TIME                                  00014700
014800                          TO TAB-CREATED-TIME (WS-ACCT-IDX)       00014800
014900     END-IF.                                                      00014900
015000*                                                                 00015000
015100 700-OPEN-MASTER.                                                 00015100
015200     OPEN INPUT ACCOUNT-MASTER.                                   00015200
015300     IF NOT WS-MASTER-OK                                          00015300
015400        DISPLAY 'ACTBLD - OPEN ACCOUNT-MASTER FAILED, STATUS '    00015400
015500           WS-MASTER-FILE-STATUS                                  00015500
015600        MOVE '10' TO WS-MASTER-FILE-STATUS                        00015600
015700     END-IF.                                                      00015700
015800*                                                                 00015800
015900 710-READ-MASTER.                                                 00015900
016000     IF NOT WS-MASTER-EOF                                         00016000
016100        READ ACCOUNT-MASTER                                       00016100
016200           AT END                                                 00016200
016300              MOVE '10' TO WS-MASTER-FILE-STATUS                  00016300
016400        END-READ                                                  00016400
016500     END-IF.                                                      00016500
016600*                                                                 00016600
016700 790-CLOSE-MASTER.                                                00016700
016800     IF WS-MASTER-STATUS-NUM NOT = ZERO                           00016800
016900        DISPLAY 'ACTBLD - MASTER STATUS AT CLOSE '                00016900
017000           WS-MASTER-STATUS-NUM                                   00017000
017100     END-IF.                                                      00017100
017200     DISPLAY 'ACTBLD - READ/SKIP COUNTS ' WS-ACTBLD-COUNTERS-ALT. 00017200
017300     CLOSE ACCOUNT-MASTER.                                        00017300
