000100***************************************************************** 00000100
000200* ACCTCOM  --  SHOP-WIDE CONSTANTS FOR THE ACCOUNT SUBSYSTEM      00000200
000300*                                                                 00000300
000400* ONE COPY OF THESE CONSTANTS SO ACMAINT, TRNPOST, ALRTSCN AND    00000400
000500* RPTGEN NEVER DRIFT ON WHAT "MINIMUM BALANCE" OR "LOW" MEANS.    00000500
000600*                                                                 00000600
000700* MAINTENANCE HISTORY                                             00000700
000800*   06/02/94  DFS  ORIGINAL MINIMUM BALANCE CONSTANT              00000800
000900*   11/03/98  RDM  ADDED CRITICAL/LOW THRESHOLDS, TKT AC-0198     00000900
001000***************************************************************** 00001000
001100 01  WS-ACCOUNT-CONSTANTS.                                        00001100
001200     05  WS-MINIMUM-BALANCE     PIC S9(9)V99 COMP-3 VALUE +500.00.00001200
001300     05  WS-CRITICAL-THRESHOLD  PIC S9(9)V99 COMP-3 VALUE +500.00.00001300
001400     05  WS-LOW-THRESHOLD      PIC S9(9)V99 COMP-3 VALUE +1000.00.00001400
001500     05  FILLER                 PIC X(01).                        00001500
