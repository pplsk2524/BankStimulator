000100***************************************************************** 00000100
000200* ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT                       00000200
000300*                                                                 00000300
000400* COPY THIS MEMBER WITH REPLACING ==:TAG:== BY ==xxxxxxx==        00000400
000500* TO GET A UNIQUELY-NAMED COPY OF THE RECORD, E.G. ACCT-REC OR    00000500
000600* WS-ACCT-REC.  SAME TECHNIQUE THE CUSTOMER-FILE COPYBOOK USED.   00000600
000700*                                                                 00000700
000800* MAINTENANCE HISTORY                                             00000800
000900*   05/12/94  DFS  ORIGINAL LAYOUT FOR ACCOUNT MASTER CONVERSION  00000900
001000*   11/03/98  RDM  WIDENED HOLDER-NAME TO 50, Y2K DATE REDEFINES  00001000
001100*   02/17/02  JLK  ADDED FIXED-DEPOSIT ACCOUNT TYPE, TKT AC-0219  00001100
001200***************************************************************** 00001200
001300 01  :TAG:-RECORD.                                                00001300
001400     05  :TAG:-ACCT-ID              PIC X(06).                    00001400
001500     05  :TAG:-HOLDER-NAME          PIC X(50).                    00001500
001600     05  :TAG:-BALANCE              PIC S9(9)V99 COMP-3.          00001600
001700     05  :TAG:-ACCT-TYPE            PIC X(13).                    00001700
001800         88  :TAG:-TYPE-SAVINGS     VALUE 'SAVINGS      '.        00001800
001900         88  :TAG:-TYPE-CURRENT     VALUE 'CURRENT      '.        00001900
002000         88  :TAG:-TYPE-FIXED-DEP   VALUE 'FIXED-DEPOSIT'.        00002000
002100         88  :TAG:-TYPE-SALARY      VALUE 'SALARY       '.        00002100
002200     05  :TAG:-EMAIL                PIC X(50).                    00002200
002300     05  :TAG:-PHONE                PIC X(10).                    00002300
002400     05  :TAG:-STATUS               PIC X(06).                    00002400
002500         88  :TAG:-IS-ACTIVE        VALUE 'ACTIVE'.               00002500
002600         88  :TAG:-IS-CLOSED        VALUE 'CLOSED'.               00002600
002700     05  :TAG:-CREATED-DATE         PIC X(08).                    00002700
002800*    Y2K REMEDIATION - RDM 11/03/98 - BROKE OUT CC/YY/MM/DD SO    00002800
002900*    THE REPORT WRITER PARAGRAPHS DO NOT HAVE TO SUBSTRING.       00002900
003000     05  :TAG:-CREATED-DATE-R REDEFINES :TAG:-CREATED-DATE.       00003000
003100         10  :TAG:-CREATED-CCYY     PIC 9(04).                    00003100
003200         10  :TAG:-CREATED-MM       PIC 9(02).                    00003200
003300         10  :TAG:-CREATED-DD       PIC 9(02).                    00003300
003400     05  :TAG:-CREATED-TIME         PIC X(06).                    00003400
003500     05  :TAG:-CREATED-TIME-R REDEFINES :TAG:-CREATED-TIME.       00003500
003600         10  :TAG:-CREATED-HH       PIC 9(02).                    00003600
003700         10  :TAG:-CREATED-MN       PIC 9(02).                    00003700
003800         10  :TAG:-CREATED-SS       PIC 9(02).                    00003800
003900     05  FILLER                     PIC X(05).                    00003900
