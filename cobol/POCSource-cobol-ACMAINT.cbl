000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE TRUST DATA CENTER     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ACMAINT.                                          00000600
000700 AUTHOR.        D. F. STOUT.                                      00000700
000800 INSTALLATION.  MIDSTATE TRUST DATA CENTER.                       00000800
000900 DATE-WRITTEN.  05/12/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300* READS A SEQUENTIAL ACCOUNT MAINTENANCE TRANSACTION FILE AND     00001300
001400* MAKES CREATE/UPDATE/DELETE CHANGES TO THE ACCOUNT MASTER FILE.  00001400
001500* ACCOUNT-MASTER IS READ FROM ACCTMSTR AND THE UPDATED MASTER IS  00001500
001600* WRITTEN COMPLETE TO ACCTMSTR-OUT - OPERATIONS SWAPS THE OUTPUT  00001600
001700* BACK IN AS THE NEXT RUN'S INPUT, THE SAME AS THE OLD CUSTOMER   00001700
001800* FILE UPDATE STEP DID.                                           00001800
001900*                                                                 00001900
002000* CREATE TRANSACTIONS ARE VALIDATED FIELD-BY-FIELD THROUGH ACVALID00002000
002100* BEFORE THE RECORD IS BUILT.  UPDATE REWRITES BALANCE ONLY.      00002100
002200* DELETE IS A SOFT CLOSE - STATUS BECOMES CLOSED, THE RECORD STAYS00002200
002300* ON THE MASTER SO THE AUDIT TRAIL IS NEVER LOST.                 00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600*                   MAINTENANCE  HISTORY                          00002600
002700***************************************************************** 00002700
002800*   05/12/94  DFS  ORIGINAL ACCOUNT MASTER MAINTENANCE PROGRAM    00002800
002900*   08/19/94  DFS  ADDED DUPLICATE ACCOUNT ID CHECK ON CREATE     00002900
003000*   01/30/95  DFS  CALL ACVALID FOR ALL FIVE CREATE FIELDS        00003000
003100*   07/11/96  RDM  CARRY ACVALID ERROR TEXT TO THE REJECT REPORT  00003100
003200*   11/03/98  RDM  Y2K - CREATED-DATE NOW CCYYMMDD, TKT AC-0201   00003200
003300*   04/22/99  RDM  DELETE IS SOFT - SET STATUS CLOSED, DO NOT DROP00003300
003400*   09/09/03  JLK  ADDED 850-REPORT-TRAN-STATS CONTROL TOTALS     00003400
003500*   02/17/02  JLK  FIXED-DEP ACCOUNT TYPE ACCEPTED, TKT AC-0219   00003500
003600*   03/14/11  WFH  REJECT CREATE IF ID DUPLICATES A CLOSED ROW    00003600
003700*   03/14/11  WFH  REWROTE MASTER COPY LOOPS OFF INLINE PERFORM,  00003700
003800*                  COUNTER SNAP DISPLAY AT CLOSE, TKT AC-0512     00003800
003900*                  TOO - CLOSED ID MAY NOT BE REISSUED, AC-0512   00003900
004000*   03/22/11  WFH  BALANCE NOW SIGN-EDITED BEFORE ACVALID CALL -  00004000
004100*                  A ZONED MOVE NEVER SHOWED THE MINUS, SO A      00004100
004200*                  NEGATIVE OPENING BALANCE WAS NEVER REJECTED,   00004200
004300*                  TKT AC-0513                                    00004300
004400*   03/22/11  WFH  WS-TRAN-OK-SW TO 77-LEVEL PER SHOP STANDARD    00004400
004500*   04/12/11  WFH  REVERSED AC-0512'S "CLOSED ID MAY NOT BE       00004500
004600*                  REISSUED" RULE - RETAIL BANKING GROUP CONFIRMED00004600
004700*                  ONLY AN ACTIVE ROW IS A DUPLICATE.  POSITION   00004700
004800*                  NOW FLAGS FOUND AND ACTIVE SEPARATELY, AND THE 00004800
004900*                  CREATE PATH DROPS THE STALE CLOSED ROW INSTEAD 00004900
005000*                  OF COPYING IT FORWARD, TKT AC-0517             00005000
005100***************************************************************** 00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER.  IBM-370.                                       00005400
005500 OBJECT-COMPUTER.  IBM-370.                                       00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM.                                          00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMSTR                 00006000
006100            FILE STATUS IS WS-MASTER-IN-STATUS.                   00006100
006200     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMSTR-OUT             00006200
006300            FILE STATUS IS WS-MASTER-OUT-STATUS.                  00006300
006400     SELECT ACCOUNT-MAINT-TRAN ASSIGN TO ACCTTRN                  00006400
006500            FILE STATUS IS WS-TRAN-STATUS.                        00006500
006600     SELECT MAINT-REPORT-FILE  ASSIGN TO RPTOUT                   00006600
006700            FILE STATUS IS WS-REPORT-STATUS.                      00006700
006800*                                                                 00006800
006900 DATA DIVISION.                                                   00006900
007000 FILE SECTION.                                                    00007000
007100 FD  ACCOUNT-MASTER-IN                                            00007100
007200     RECORDING MODE IS F                                          00007200
007300     LABEL RECORDS ARE STANDARD.                                  00007300
007400 COPY ACCTREC REPLACING ==:TAG:== BY ==MSTIN==.                   00007400
007500*                                                                 00007500
007600 FD  ACCOUNT-MASTER-OUT                                           00007600
007700     RECORDING MODE IS F                                          00007700
007800     LABEL RECORDS ARE STANDARD.                                  00007800
007900 COPY ACCTREC REPLACING ==:TAG:== BY ==MSTOUT==.                  00007900
008000*                                                                 00008000
008100 FD  ACCOUNT-MAINT-TRAN                                           00008100
008200     RECORDING MODE IS F                                          00008200
008300     LABEL RECORDS ARE STANDARD.                                  00008300
008400 01  MAINT-TRAN-RECORD.                                           00008400
008500     05  MT-TRAN-CODE           PIC X(01).                        00008500
008600         88  MT-IS-CREATE       VALUE 'C'.                        00008600
008700         88  MT-IS-UPDATE       VALUE 'U'.                        00008700
008800         88  MT-IS-DELETE       VALUE 'D'.                        00008800
008900     05  MT-ACCT-ID             PIC X(06).                        00008900
009000     05  MT-HOLDER-NAME         PIC X(50).                        00009000
009100     05  MT-BALANCE             PIC S9(9)V99.                     00009100
009200     05  MT-ACCT-TYPE           PIC X(13).                        00009200
009300     05  MT-EMAIL               PIC X(50).                        00009300
009400     05  MT-PHONE               PIC X(10).                        00009400
009500     05  FILLER                 PIC X(06).                        00009500
009600*                                                                 00009600
009700 FD  MAINT-REPORT-FILE                                            00009700
009800     RECORDING MODE IS F                                          00009800
009900     LABEL RECORDS ARE STANDARD.                                  00009900
010000 01  MAINT-REPORT-LINE          PIC X(132).                       00010000
010100*                                                                 00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300*                                                                 00010300
010400*    STANDALONE SWITCH AND EDIT-WORK ITEMS CARRIED AT THE 77-LEVEL00010400
010500*    PER SHOP STANDARD - WFH 03/22/11.                            00010500
010600 77  WS-TRAN-OK-SW               PIC X(01) VALUE 'Y'.             00010600
010700     88  WS-TRAN-IS-OK           VALUE 'Y'.                       00010700
010800 77  WS-BAL-EDIT-NUM             PIC -9(9).99.                    00010800
010900*                                                                 00010900
011000 01  WS-FILE-STATUS-GROUP.                                        00011000
011100     05  WS-MASTER-IN-STATUS    PIC X(02) VALUE SPACES.           00011100
011200         88  WS-MASTER-IN-OK    VALUE '00'.                       00011200
011300         88  WS-MASTER-IN-EOF   VALUE '10'.                       00011300
011400     05  WS-MASTER-OUT-STATUS   PIC X(02) VALUE SPACES.           00011400
011500         88  WS-MASTER-OUT-OK   VALUE '00'.                       00011500
011600     05  WS-TRAN-STATUS         PIC X(02) VALUE SPACES.           00011600
011700         88  WS-TRAN-OK-STAT    VALUE '00'.                       00011700
011800         88  WS-TRAN-EOF        VALUE '10'.                       00011800
011900     05  WS-REPORT-STATUS       PIC X(02) VALUE SPACES.           00011900
012000     05  FILLER                 PIC X(02).                        00012000
012100*                                                                 00012100
012200 01  WS-MAIN-SWITCHES.                                            00012200
012300     05  WS-MASTER-COPIED-SW    PIC X(01) VALUE 'N'.              00012300
012400         88  WS-MASTER-COPIED   VALUE 'Y'.                        00012400
012500     05  WS-ACCT-FOUND-SW       PIC X(01) VALUE 'N'.              00012500
012600         88  WS-ACCT-WAS-FOUND  VALUE 'Y'.                        00012600
012700     05  WS-ACCT-ACTIVE-SW      PIC X(01) VALUE 'N'.              00012700
012800         88  WS-ACCT-IS-ACTIVE  VALUE 'Y'.                        00012800
012900     05  FILLER                 PIC X(01).                        00012900
013000*                                                                 00013000
013100 01  WS-MAIN-COUNTERS.                                            00013100
013200     05  WS-CREATES-DONE        PIC S9(07) COMP VALUE +0.         00013200
013300     05  WS-UPDATES-DONE        PIC S9(07) COMP VALUE +0.         00013300
013400     05  WS-DELETES-DONE        PIC S9(07) COMP VALUE +0.         00013400
013500     05  WS-TRAN-REJECTED       PIC S9(07) COMP VALUE +0.         00013500
013600     05  WS-MASTER-RECS-COPIED  PIC S9(07) COMP VALUE +0.         00013600
013700     05  FILLER                 PIC X(02).                        00013700
013800*                                                                 00013800
013900*    ALTERNATE CHARACTER VIEW OF THE MAINTENANCE COUNTERS FOR THE 00013900
014000*    ABEND SNAP - SAME CONVENTION AS ACTBLD/ACVALID/ALRTSCN/RPTGEN00014000
014100 01  WS-MAIN-COUNTERS-ALT REDEFINES WS-MAIN-COUNTERS PIC X(20).   00014100
014200*                                                                 00014200
014300 01  WS-VALIDATION-WORK.                                          00014300
014400     05  WS-VALID-CODE          PIC X(01).                        00014400
014500     05  WS-VALID-VALUE         PIC X(50).                        00014500
014600     05  WS-VALID-OK-SW         PIC X(01).                        00014600
014700         88  WS-VALID-IS-OK     VALUE 'Y'.                        00014700
014800     05  WS-VALID-MESSAGE       PIC X(50).                        00014800
014900     05  WS-BAL-EDIT-OUT        PIC X(50).                        00014900
015000     05  FILLER                 PIC X(01).                        00015000
015100*                                                                 00015100
015200 01  WS-CURRENT-DATE-TIME.                                        00015200
015300     05  WS-CURRENT-DATE        PIC 9(06).                        00015300
015400     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             00015400
015500         10  WS-CURRENT-YY      PIC 9(02).                        00015500
015600         10  WS-CURRENT-MM      PIC 9(02).                        00015600
015700         10  WS-CURRENT-DD      PIC 9(02).                        00015700
015800     05  WS-CURRENT-TIME        PIC 9(08).                        00015800
015900     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.             00015900
016000         10  WS-CURRENT-HH      PIC 9(02).                        00016000
016100         10  WS-CURRENT-MN      PIC 9(02).                        00016100
016200         10  WS-CURRENT-SS      PIC 9(02).                        00016200
016300         10  WS-CURRENT-HS      PIC 9(02).                        00016300
016400     05  FILLER                 PIC X(02).                        00016400
016500*                                                                 00016500
016600 01  WS-BUILT-CCYY               PIC 9(04).                       00016600
016700*                                                                 00016700
016800 01  WS-PRINT-HEADING.                                            00016800
016900     05  FILLER                 PIC X(30) VALUE                   00016900
017000         'ACMAINT - ACCOUNT MAINTENANCE'.                         00017000
017100     05  FILLER                 PIC X(102) VALUE SPACES.          00017100
017200*                                                                 00017200
017300 01  WS-PRINT-REJECT-LINE.                                        00017300
017400     05  FILLER                 PIC X(10) VALUE 'REJECTED  '.     00017400
017500     05  PR-ACCT-ID             PIC X(06).                        00017500
017600     05  FILLER                 PIC X(02) VALUE SPACES.           00017600
017700     05  PR-TRAN-CODE           PIC X(01).                        00017700
017800     05  FILLER                 PIC X(02) VALUE SPACES.           00017800
017900     05  PR-MESSAGE             PIC X(50).                        00017900
018000     05  FILLER                 PIC X(61) VALUE SPACES.           00018000
018100*                                                                 00018100
018200 01  WS-PRINT-TOTALS-LINE.                                        00018200
018300     05  FILLER                 PIC X(12) VALUE 'CREATES    '.    00018300
018400     05  PT-CREATES             PIC ZZZ,ZZ9.                      00018400
018500     05  FILLER                 PIC X(04) VALUE SPACES.           00018500
018600     05  FILLER                 PIC X(12) VALUE 'UPDATES    '.    00018600
018700     05  PT-UPDATES             PIC ZZZ,ZZ9.                      00018700
018800     05  FILLER                 PIC X(04) VALUE SPACES.           00018800
018900     05  FILLER                 PIC X(12) VALUE 'DELETES    '.    00018900
019000     05  PT-DELETES             PIC ZZZ,ZZ9.                      00019000
019100     05  FILLER                 PIC X(04) VALUE SPACES.           00019100
019200     05  FILLER                 PIC X(12) VALUE 'REJECTED   '.    00019200
019300     05  PT-REJECTED            PIC ZZZ,ZZ9.                      00019300
019400     05  FILLER                 PIC X(59) VALUE SPACES.           00019400
019500*                                                                 00019500
019600 LINKAGE SECTION.                                                 00019600
019700*                                                                 00019700
019800***************************************************************** 00019800
019900 PROCEDURE DIVISION.                                              00019900
020000***************************************************************** 00020000
020100*                                                                 00020100
020200 000-MAIN.                                                        00020200
020300     PERFORM 700-OPEN-FILES.                                      00020300
020400     PERFORM 710-READ-TRAN-FILE.                                  00020400
020500     PERFORM 100-PROCESS-TRANSACTIONS                             00020500
020600        UNTIL WS-TRAN-EOF.                                        00020600
020700     PERFORM 720-COPY-REMAINING-MASTER.                           00020700
020800     PERFORM 800-INIT-REPORT.                                     00020800
020900     PERFORM 850-REPORT-TOTALS.                                   00020900
021000     PERFORM 790-CLOSE-FILES.                                     00021000
021100     STOP RUN.                                                    00021100
021200*                                                                 00021200
021300 100-PROCESS-TRANSACTIONS.                                        00021300
021400     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00021400
021500     PERFORM 730-POSITION-MASTER.                                 00021500
021600     EVALUATE TRUE                                                00021600
021700        WHEN MT-IS-CREATE  PERFORM 200-PROCESS-CREATE-TRAN        00021700
021800        WHEN MT-IS-UPDATE  PERFORM 210-PROCESS-UPDATE-TRAN        00021800
021900        WHEN MT-IS-DELETE  PERFORM 220-PROCESS-DELETE-TRAN        00021900
022000        WHEN OTHER                                                00022000
022100           MOVE 'N' TO WS-TRAN-OK-SW                              00022100
022200           MOVE 'UNKNOWN TRANSACTION CODE' TO WS-VALID-MESSAGE    00022200
022300     END-EVALUATE.                                                00022300
022400     IF NOT WS-TRAN-IS-OK                                         00022400
022500        ADD 1 TO WS-TRAN-REJECTED                                 00022500
022600        PERFORM 299-REPORT-BAD-TRAN                               00022600
022700     END-IF.                                                      00022700
022800     PERFORM 710-READ-TRAN-FILE.                                  00022800
022900*                                                                 00022900
023000 200-PROCESS-CREATE-TRAN.                                         00023000
023100*    FIVE-FIELD VALIDATION THROUGH ACVALID, FIRST FAILURE ABORTS  00023100
023200*    THE CREATE - DFS 01/30/95, RDM 07/11/96.  A CLOSED ROW UNDER 00023200
023300*    THIS ID IS NOT A DUPLICATE - THE ID MAY BE REISSUED - SO THE 00023300
023400*    STALE CLOSED ROW IS READ PAST (NOT COPIED TO THE NEW MASTER) 00023400
023500*    AND THE CREATE PROCEEDS - WFH 04/12/11, AC-0517.             00023500
023600     IF WS-ACCT-IS-ACTIVE                                         00023600
023700        MOVE 'N' TO WS-TRAN-OK-SW                                 00023700
023800        MOVE 'DUPLICATE ACCOUNT ID' TO WS-VALID-MESSAGE           00023800
023900     ELSE                                                         00023900
024000        IF WS-ACCT-WAS-FOUND                                      00024000
024100           PERFORM 705-READ-MASTER-IN                             00024100
024200        END-IF                                                    00024200
024300        MOVE 'I' TO WS-VALID-CODE                                 00024300
024400        MOVE MT-ACCT-ID TO WS-VALID-VALUE                         00024400
024500        PERFORM 250-CALL-VALIDATOR                                00024500
024600        IF WS-TRAN-IS-OK                                          00024600
024700           MOVE 'N' TO WS-VALID-CODE                              00024700
024800           MOVE MT-HOLDER-NAME TO WS-VALID-VALUE                  00024800
024900           PERFORM 250-CALL-VALIDATOR                             00024900
025000        END-IF                                                    00025000
025100        IF WS-TRAN-IS-OK                                          00025100
025200*          ZONED MT-BALANCE CARRIES ITS SIGN AS AN OVERPUNCH, NOT 00025200
025300*          A CHARACTER, SO ACVALID NEVER SAW THE MINUS - EDIT IT  00025300
025400*          THROUGH WS-BAL-EDIT-NUM FIRST, WFH 03/22/11, AC-0513.  00025400
025500           MOVE 'B' TO WS-VALID-CODE                              00025500
025600           MOVE SPACES TO WS-BAL-EDIT-OUT                         00025600
025700           MOVE MT-BALANCE TO WS-BAL-EDIT-NUM                     00025700
025800           MOVE WS-BAL-EDIT-NUM TO WS-BAL-EDIT-OUT                00025800
025900           MOVE WS-BAL-EDIT-OUT TO WS-VALID-VALUE                 00025900
026000           PERFORM 250-CALL-VALIDATOR                             00026000
026100        END-IF                                                    00026100
026200        IF WS-TRAN-IS-OK                                          00026200
026300           MOVE 'E' TO WS-VALID-CODE                              00026300
026400           MOVE MT-EMAIL TO WS-VALID-VALUE                        00026400
026500           PERFORM 250-CALL-VALIDATOR                             00026500
026600        END-IF                                                    00026600
026700        IF WS-TRAN-IS-OK                                          00026700
026800           MOVE 'P' TO WS-VALID-CODE                              00026800
026900           MOVE MT-PHONE TO WS-VALID-VALUE                        00026900
027000           PERFORM 250-CALL-VALIDATOR                             00027000
027100        END-IF                                                    00027100
027200        IF WS-TRAN-IS-OK                                          00027200
027300           PERFORM 205-BUILD-NEW-MASTER                           00027300
027400           PERFORM 740-WRITE-NEW-MASTER                           00027400
027500           ADD 1 TO WS-CREATES-DONE                               00027500
027600        END-IF                                                    00027600
027700     END-IF.                                                      00027700
027800*                                                                 00027800
027900 205-BUILD-NEW-MASTER.                                            00027900
028000     ACCEPT WS-CURRENT-DATE FROM DATE.                            00028000
028100     ACCEPT WS-CURRENT-TIME FROM TIME.                            00028100
028200     COMPUTE WS-BUILT-CCYY = 2000 + WS-CURRENT-YY.                00028200
028300     MOVE MT-ACCT-ID           TO MSTOUT-ACCT-ID.                 00028300
028400     MOVE MT-HOLDER-NAME       TO MSTOUT-HOLDER-NAME.             00028400
028500     MOVE MT-BALANCE           TO MSTOUT-BALANCE.                 00028500
028600     MOVE MT-ACCT-TYPE         TO MSTOUT-ACCT-TYPE.               00028600
028700     MOVE MT-EMAIL             TO MSTOUT-EMAIL.                   00028700
028800     MOVE MT-PHONE             TO MSTOUT-PHONE.                   00028800
028900     MOVE 'ACTIVE'             TO MSTOUT-STATUS.                  00028900
029000     MOVE WS-BUILT-CCYY        TO MSTOUT-CREATED-CCYY.            00029000
029100     MOVE WS-CURRENT-MM        TO MSTOUT-CREATED-MM.              00029100
029200     MOVE WS-CURRENT-DD        TO MSTOUT-CREATED-DD.              00029200
029300     MOVE WS-CURRENT-HH        TO MSTOUT-CREATED-HH.              00029300
029400     MOVE WS-CURRENT-MN        TO MSTOUT-CREATED-MN.              00029400
029500     MOVE WS-CURRENT-SS        TO MSTOUT-CREATED-SS.              00029500
029600*                                                                 00029600
029700 210-PROCESS-UPDATE-TRAN.                                         00029700
029800     IF NOT WS-ACCT-WAS-FOUND                                     00029800
029900        MOVE 'N' TO WS-TRAN-OK-SW                                 00029900
030000        MOVE 'ACCOUNT NOT FOUND FOR UPDATE' TO WS-VALID-MESSAGE   00030000
030100     ELSE                                                         00030100
030200        MOVE MSTIN-RECORD TO MSTOUT-RECORD                        00030200
030300        MOVE MT-BALANCE TO MSTOUT-BALANCE                         00030300
030400        PERFORM 740-WRITE-NEW-MASTER                              00030400
030500        PERFORM 705-READ-MASTER-IN                                00030500
030600        ADD 1 TO WS-UPDATES-DONE                                  00030600
030700     END-IF.                                                      00030700
030800*                                                                 00030800
030900 220-PROCESS-DELETE-TRAN.                                         00030900
031000*    SOFT DELETE ONLY - THE ROW STAYS ON THE MASTER WITH STATUS   00031000
031100*    CLOSED SO THE AUDIT TRAIL IS NEVER LOST - RDM 04/22/99.      00031100
031200     IF NOT WS-ACCT-WAS-FOUND                                     00031200
031300        MOVE 'N' TO WS-TRAN-OK-SW                                 00031300
031400        MOVE 'ACCOUNT NOT FOUND FOR DELETE' TO WS-VALID-MESSAGE   00031400
031500     ELSE                                                         00031500
031600        MOVE MSTIN-RECORD TO MSTOUT-RECORD                        00031600
031700        MOVE 'CLOSED' TO MSTOUT-STATUS                            00031700
031800        PERFORM 740-WRITE-NEW-MASTER                              00031800
031900        PERFORM 705-READ-MASTER-IN                                00031900
032000        ADD 1 TO WS-DELETES-DONE                                  00032000
032100     END-IF.                                                      00032100
032200*                                                                 00032200
032300 250-CALL-VALIDATOR.                                              00032300
032400     MOVE 'Y' TO WS-VALID-OK-SW.                                  00032400
032500     MOVE SPACES TO WS-VALID-MESSAGE.                             00032500
032600     CALL 'ACVALID' USING WS-VALID-CODE WS-VALID-VALUE            00032600
032700                           WS-VALID-OK-SW WS-VALID-MESSAGE.       00032700
032800     IF NOT WS-VALID-IS-OK                                        00032800
032900        MOVE 'N' TO WS-TRAN-OK-SW                                 00032900
033000     END-IF.                                                      00033000
033100*                                                                 00033100
033200 299-REPORT-BAD-TRAN.                                             00033200
033300     MOVE SPACES TO WS-PRINT-REJECT-LINE.                         00033300
033400     MOVE MT-ACCT-ID TO PR-ACCT-ID.                               00033400
033500     MOVE MT-TRAN-CODE TO PR-TRAN-CODE.                           00033500
033600     MOVE WS-VALID-MESSAGE TO PR-MESSAGE.                         00033600
033700     WRITE MAINT-REPORT-LINE FROM WS-PRINT-REJECT-LINE.           00033700
033800*                                                                 00033800
033900 700-OPEN-FILES.                                                  00033900
034000     OPEN INPUT  ACCOUNT-MASTER-IN.                               00034000
034100     OPEN OUTPUT ACCOUNT-MASTER-OUT.                              00034100
034200     OPEN INPUT  ACCOUNT-MAINT-TRAN.                              00034200
034300     OPEN OUTPUT MAINT-REPORT-FILE.                               00034300
034400     IF NOT WS-MASTER-IN-OK                                       00034400
034500        DISPLAY 'ACMAINT - OPEN ACCTMSTR FAILED, STATUS '         00034500
034600           WS-MASTER-IN-STATUS                                    00034600
034700     END-IF.                                                      00034700
034800     PERFORM 705-READ-MASTER-IN.                                  00034800
034900*                                                                 00034900
035000 705-READ-MASTER-IN.                                              00035000
035100     IF NOT WS-MASTER-IN-EOF                                      00035100
035200        READ ACCOUNT-MASTER-IN                                    00035200
035300           AT END                                                 00035300
035400              MOVE '10' TO WS-MASTER-IN-STATUS                    00035400
035500        END-READ                                                  00035500
035600     END-IF.                                                      00035600
035700*                                                                 00035700
035800 710-READ-TRAN-FILE.                                              00035800
035900     IF NOT WS-TRAN-EOF                                           00035900
036000        READ ACCOUNT-MAINT-TRAN                                   00036000
036100           AT END                                                 00036100
036200              MOVE '10' TO WS-TRAN-STATUS                         00036200
036300        END-READ                                                  00036300
036400     END-IF.                                                      00036400
036500*                                                                 00036500
036600 720-COPY-REMAINING-MASTER.                                       00036600
036700*    ANY MASTER ROWS AT OR BEYOND THE LAST TRANSACTION KEY PASS   00036700
036800*    THROUGH TO THE NEW MASTER UNCHANGED.                         00036800
036900     PERFORM 725-COPY-ONE-MASTER-ROW                              00036900
037000        UNTIL WS-MASTER-IN-EOF.                                   00037000
037100*                                                                 00037100
037200 725-COPY-ONE-MASTER-ROW.                                         00037200
037300     MOVE MSTIN-RECORD TO MSTOUT-RECORD.                          00037300
037400     PERFORM 740-WRITE-NEW-MASTER.                                00037400
037500     PERFORM 705-READ-MASTER-IN.                                  00037500
037600*                                                                 00037600
037700 730-POSITION-MASTER.                                             00037700
037800*    ADVANCE THE MASTER UNTIL WE REACH OR PASS THE TRANSACTION    00037800
037900*    KEY, COPYING UNRELATED ROWS STRAIGHT THROUGH AS WE GO - THE  00037900
038000*    SAME SHAPE THE CUSTOMER FILE UPDATE STEP USED.  FOUND-SW SAYS00038000
038100*    A ROW WITH THIS ID EXISTS REGARDLESS OF STATUS (UPDATE/DELETE00038100
038200*    NEED THAT); ACTIVE-SW SAYS THAT ROW IS ACTIVE (CREATE'S      00038200
038300*    DUPLICATE CHECK NEEDS THAT) - A CLOSED ROW IS NOT AN ACTIVE  00038300
038400*    DUPLICATE, PER SPEC - WFH 04/12/11, AC-0517.                 00038400
038500     MOVE 'N' TO WS-ACCT-FOUND-SW.                                00038500
038600     MOVE 'N' TO WS-ACCT-ACTIVE-SW.                               00038600
038700     PERFORM 735-POSITION-ONE-MASTER-ROW                          00038700
038800        UNTIL WS-MASTER-IN-EOF OR MSTIN-ACCT-ID >= MT-ACCT-ID.    00038800
038900     IF NOT WS-MASTER-IN-EOF AND MSTIN-ACCT-ID = MT-ACCT-ID       00038900
039000        MOVE 'Y' TO WS-ACCT-FOUND-SW                              00039000
039100        IF MSTIN-IS-ACTIVE                                        00039100
039200           MOVE 'Y' TO WS-ACCT-ACTIVE-SW                          00039200
039300        END-IF                                                    00039300
039400     END-IF.                                                      00039400
039500*                                                                 00039500
039600 735-POSITION-ONE-MASTER-ROW.                                     00039600
039700     MOVE MSTIN-RECORD TO MSTOUT-RECORD.                          00039700
039800     PERFORM 740-WRITE-NEW-MASTER.                                00039800
039900     PERFORM 705-READ-MASTER-IN.                                  00039900
040000*                                                                 00040000
040100 740-WRITE-NEW-MASTER.                                            00040100
040200     WRITE MSTOUT-RECORD.                                         00040200
040300     ADD 1 TO WS-MASTER-RECS-COPIED.                              00040300
040400*                                                                 00040400
040500 790-CLOSE-FILES.                                                 00040500
040600     DISPLAY 'ACMAINT - MAIN COUNTERS AT CLOSE '                  00040600
040700        WS-MAIN-COUNTERS-ALT.                                     00040700
040800     CLOSE ACCOUNT-MASTER-IN.                                     00040800
040900     CLOSE ACCOUNT-MASTER-OUT.                                    00040900
041000     CLOSE ACCOUNT-MAINT-TRAN.                                    00041000
041100     CLOSE MAINT-REPORT-FILE.                                     00041100
041200*                                                                 00041200
041300 800-INIT-REPORT.                                                 00041300
041400     WRITE MAINT-REPORT-LINE FROM WS-PRINT-HEADING.               00041400
041500*                                                                 00041500
041600 850-REPORT-TOTALS.                                               00041600
041700     MOVE SPACES TO WS-PRINT-TOTALS-LINE.                         00041700
041800     MOVE WS-CREATES-DONE  TO PT-CREATES.                         00041800
041900     MOVE WS-UPDATES-DONE  TO PT-UPDATES.                         00041900
042000     MOVE WS-DELETES-DONE  TO PT-DELETES.                         00042000
042100     MOVE WS-TRAN-REJECTED TO PT-REJECTED.                        00042100
042200     WRITE MAINT-REPORT-LINE FROM WS-PRINT-TOTALS-LINE.           00042200
