000100***************************************************************** 00000100
000200* ACCTTAB  --  IN-MEMORY ACTIVE ACCOUNT TABLE                     00000200
000300*                                                                 00000300
000400* BUILT ONCE PER STEP BY ACTBLD FROM ACCOUNT-MASTER.  CLOSED      00000400
000500* ACCOUNTS ARE NEVER LOADED (SEE ACTBLD 200-LOAD-ACCOUNT-TABLE),  00000500
000600* SO THIS TABLE ONLY EVER HOLDS ACCT-IS-ACTIVE ROWS.              00000600
000700*                                                                 00000700
000800* MAINTENANCE HISTORY                                             00000800
000900*   03/21/99  RDM  ORIGINAL TABLE FOR ONLINE BALANCE INQUIRY PILOT00000900
001000*   09/09/03  JLK  RAISED OCCURS FROM 200 TO 500, TKT AC-0344     00001000
001100***************************************************************** 00001100
001200 01  WS-ACCOUNT-TABLE.                                            00001200
001300     05  WS-ACCT-COUNT          PIC S9(04) COMP VALUE +0.         00001300
001400     05  WS-ACCT-ENTRY OCCURS 0 TO 500 TIMES                      00001400
001500                 DEPENDING ON WS-ACCT-COUNT                       00001500
001600                 INDEXED BY WS-ACCT-IDX.                          00001600
001700         10  TAB-ACCT-ID            PIC X(06).                    00001700
001800         10  TAB-HOLDER-NAME        PIC X(50).                    00001800
001900         10  TAB-BALANCE            PIC S9(9)V99 COMP-3.          00001900
002000         10  TAB-ACCT-TYPE          PIC X(13).                    00002000
002100         10  TAB-EMAIL              PIC X(50).                    00002100
002200         10  TAB-PHONE              PIC X(10).                    00002200
002300         10  TAB-STATUS             PIC X(06).                    00002300
002400         10  TAB-CREATED-DATE       PIC X(08).                    00002400
002500         10  TAB-CREATED-TIME       PIC X(06).                    00002500
002600         10  FILLER                 PIC X(05).                    00002600
