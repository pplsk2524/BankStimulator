000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE TRUST DATA CENTER     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ALRTSCN.                                          00000600
000700 AUTHOR.        M. A. WHITFIELD.                                  00000700
000800 INSTALLATION.  MIDSTATE TRUST DATA CENTER.                       00000800
000900 DATE-WRITTEN.  25/09/97.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300* A YEAR 2000 ERA LOW-BALANCE SCAN PROGRAM.  LOADS THE ACTIVE     00001300
001400* ACCOUNT TABLE (SEE ACTBLD) AND CLASSIFIES EVERY ROW AGAINST THE 00001400
001500* SHOP-WIDE CRITICAL/LOW THRESHOLDS IN ACCTCOM.  PRINTS ONE ALERT 00001500
001600* LINE PER FLAGGED ACCOUNT AND A FINAL SCAN SUMMARY WITH BOTH     00001600
001700* CONTROL TOTALS.  THIS IS A STRAIGHT CONTROL-BREAK-BY-           00001700
001800* CLASSIFICATION PASS, NOT A KEY-SEQUENCE BREAK - ORIGINALLY      00001800
001900* WRITTEN FOR THE OVERDRAFT-WATCH PILOT, SEE BELOW.  AS OF AC-051800001900
002000* THE MODULE ALSO EXPOSES ENTRY 'ALRTCHK', A SECOND ENTRY POINT   00002000
002100* ANY PROGRAM CAN CALL TO CLASSIFY ONE ACCOUNT WITHOUT DRIVING    00002100
002200* THE FULL SCAN.                                                  00002200
002300*                                                                 00002300
002400***************************************************************** 00002400
002500*                   MAINTENANCE  HISTORY                          00002500
002600***************************************************************** 00002600
002700* ALPHA VERSION 0.4 - MW - 25/9/97 - OVERDRAFT-WATCH PILOT        00002700
002800* BETA  VERSION 0.5 - WLT - 5/12/97 - ADDED LOW THRESHOLD TIER,   00002800
002900*                     CRITICAL NO LONGER THE ONLY ALERT LEVEL     00002900
003000*   02/11/98  WLT  PRINT SCAN SUMMARY EVEN WHEN ZERO FLAGGED      00003000
003100*   11/03/98  RDM  YEAR 2000 REVIEW - NO DATE MATH IN THIS SCAN,  00003100
003200*                  SCAN-DATE HEADING NOW CCYYMMDD PER PROJECT STD 00003200
003300*   09/09/03  JLK  LOAD TABLE VIA CALL ACTBLD, DROP OWN READ LOOP 00003300
003400*   02/17/02  JLK  CRITICAL TESTED BEFORE LOW, TKT AC-0221        00003400
003500*   02/17/02  JLK  SKIP ROW IF ACCT-ID SUFFIX NOT NUMERIC, AC-022100003500
003600*   03/22/11  WFH  STANDALONE SWITCH/CODE/COUNT ITEMS TO 77-LEVEL 00003600
003700*                  PER SHOP STANDARD                              00003700
003800*   04/12/11  WFH  ADDED ENTRY 'ALRTCHK' - LETS ANOTHER PROGRAM   00003800
003900*                  CLASSIFY ONE ACCOUNT WITHOUT DRIVING THE FULL  00003900
004000*                  SCAN OR TOUCHING THE LOW/CRITICAL TOTALS,      00004000
004100*                  TKT AC-0518                                    00004100
004200***************************************************************** 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.  IBM-370.                                       00004500
004600 OBJECT-COMPUTER.  IBM-370.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT ALERT-REPORT-FILE  ASSIGN TO ALRTOUT                  00005100
005200            FILE STATUS IS WS-ALERT-RPT-STATUS.                   00005200
005300*                                                                 00005300
005400 DATA DIVISION.                                                   00005400
005500 FILE SECTION.                                                    00005500
005600 FD  ALERT-REPORT-FILE                                            00005600
005700     RECORDING MODE IS F                                          00005700
005800     LABEL RECORDS ARE STANDARD.                                  00005800
005900 01  ALERT-REPORT-LINE           PIC X(132).                      00005900
006000*                                                                 00006000
006100 WORKING-STORAGE SECTION.                                         00006100
006200*                                                                 00006200
006300 COPY ACCTTAB.                                                    00006300
006400 COPY ACCTCOM.                                                    00006400
006500*                                                                 00006500
006600*    STANDALONE SWITCH, CODE AND COUNT ITEMS CARRIED AT THE       00006600
006700*    77-LEVEL PER SHOP STANDARD - WFH 03/22/11.                   00006700
006800 77  WS-ALERT-RPT-STATUS         PIC X(02) VALUE SPACES.          00006800
006900*                                                                 00006900
007000 01  WS-SCAN-TOTALS.                                              00007000
007100     05  WS-LOW-COUNT            PIC S9(07) COMP VALUE +0.        00007100
007200     05  WS-CRITICAL-COUNT       PIC S9(07) COMP VALUE +0.        00007200
007300     05  WS-NORMAL-COUNT         PIC S9(07) COMP VALUE +0.        00007300
007400     05  FILLER                  PIC X(02).                       00007400
007500*                                                                 00007500
007600*    ALTERNATE CHARACTER VIEW OF THE SCAN TOTALS FOR THE ABEND    00007600
007700*    SNAP - SAME CONVENTION AS ACTBLD/ACVALID.                    00007700
007800 01  WS-SCAN-TOTALS-ALT REDEFINES WS-SCAN-TOTALS PIC X(08).       00007800
007900*                                                                 00007900
008000*    THE ACCOUNT-ID CHECKED NUMERICALLY - A CORRUPTED TABLE ROW   00008000
008100*    WITH A NON-NUMERIC SUFFIX IS SKIPPED RATHER THAN FLAGGED,    00008100
008200*    SINCE THE HOLDER NAME PRINTED WITH IT CANNOT BE TRUSTED -    00008200
008300*    TKT AC-0221.                                                 00008300
008400 01  WS-SCAN-ACCTID              PIC X(06) VALUE SPACES.          00008400
008500 01  WS-SCAN-ACCTID-R REDEFINES WS-SCAN-ACCTID.                   00008500
008600     05  FILLER                 PIC X(03).                        00008600
008700     05  WS-SCAN-ACCTID-SUF-N   PIC 9(03).                        00008700
008800*                                                                 00008800
008900 77  WS-CLASS-CODE               PIC X(08) VALUE SPACES.          00008900
009000     88  WS-CLASS-IS-CRITICAL    VALUE 'CRITICAL'.                00009000
009100     88  WS-CLASS-IS-LOW         VALUE 'LOW     '.                00009100
009200     88  WS-CLASS-IS-NORMAL      VALUE 'NORMAL  '.                00009200
009300*                                                                 00009300
009400 77  WS-TABLE-LOAD-COUNT         PIC S9(07) COMP VALUE +0.        00009400
009500*                                                                 00009500
009600 01  WS-SCAN-DATE-TIME.                                           00009600
009700     05  WS-SCAN-DATE            PIC 9(06).                       00009700
009800     05  WS-SCAN-DATE-R REDEFINES WS-SCAN-DATE.                   00009800
009900         10  WS-SCAN-YY          PIC 9(02).                       00009900
010000         10  WS-SCAN-MM          PIC 9(02).                       00010000
010100         10  WS-SCAN-DD          PIC 9(02).                       00010100
010200     05  FILLER                  PIC X(02).                       00010200
010300*                                                                 00010300
010400 77  WS-SCAN-CCYY                PIC 9(04).                       00010400
010500*                                                                 00010500
010600 01  WS-PRINT-HEADING.                                            00010600
010700     05  FILLER                  PIC X(18) VALUE                  00010700
010800         'BALANCE ALERT SCAN'.                                    00010800
010900     05  FILLER                  PIC X(04) VALUE SPACES.          00010900
011000     05  PH-SCAN-CCYY            PIC 9(04).                       00011000
011100     05  FILLER                  PIC X(01) VALUE '-'.             00011100
011200     05  PH-SCAN-MM              PIC 9(02).                       00011200
011300     05  FILLER                  PIC X(01) VALUE '-'.             00011300
011400     05  PH-SCAN-DD              PIC 9(02).                       00011400
011500     05  FILLER                  PIC X(100) VALUE SPACES.         00011500
011600*                                                                 00011600
011700 01  WS-PRINT-ALERT-LINE.                                         00011700
011800     05  FILLER                  PIC X(02) VALUE SPACES.          00011800
011900     05  PA-CLASS                PIC X(08).                       00011900
012000     05  FILLER                  PIC X(02) VALUE SPACES.          00012000
012100     05  PA-ACCT-ID              PIC X(06).                       00012100
012200     05  FILLER                  PIC X(02) VALUE SPACES.          00012200
012300     05  PA-HOLDER-NAME          PIC X(30).                       00012300
012400     05  FILLER                  PIC X(02) VALUE SPACES.          00012400
012500     05  PA-BALANCE              PIC Z,ZZZ,ZZ9.99-.               00012500
012600     05  FILLER                  PIC X(65) VALUE SPACES.          00012600
012700*                                                                 00012700
012800 01  WS-PRINT-SUMMARY-LINE.                                       00012800
012900     05  FILLER                  PIC X(20) VALUE                  00012900
013000         'SCAN COMPLETE - LOW'.                                   00013000
013100     05  FILLER                  PIC X(01) VALUE SPACES.          00013100
013200     05  PS-LOW-COUNT            PIC ZZZ,ZZ9.                     00013200
013300     05  FILLER                  PIC X(04) VALUE SPACES.          00013300
013400     05  FILLER                  PIC X(08) VALUE 'CRITICAL'.      00013400
013500     05  FILLER                  PIC X(01) VALUE SPACES.          00013500
013600     05  PS-CRITICAL-COUNT       PIC ZZZ,ZZ9.                     00013600
013700     05  FILLER                  PIC X(77) VALUE SPACES.          00013700
013800*                                                                 00013800
013900 LINKAGE SECTION.                                                 00013900
014000*                                                                 00014000
014100*    PARAMETERS FOR THE CALLABLE SINGLE-ACCOUNT CHECK ENTRY POINT 00014100
014200*    BELOW - WFH 04/12/11, AC-0518.                               00014200
014300 01  LK-CHECK-ACCT-ID              PIC X(06).                     00014300
014400 01  LK-CHECK-CLASS                PIC X(08).                     00014400
014500*                                                                 00014500
014600***************************************************************** 00014600
014700 PROCEDURE DIVISION.                                              00014700
014800***************************************************************** 00014800
014900*                                                                 00014900
015000 000-MAIN.                                                        00015000
015100     PERFORM 700-OPEN-FILES.                                      00015100
015200     CALL 'ACTBLD' USING WS-ACCOUNT-TABLE WS-TABLE-LOAD-COUNT.    00015200
015300     PERFORM 750-INIT-REPORT.                                     00015300
015400     PERFORM 200-SCAN-ACCOUNTS                                    00015400
015500        VARYING WS-ACCT-IDX FROM 1 BY 1                           00015500
015600        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.                        00015600
015700     PERFORM 850-REPORT-SCAN-SUMMARY.                             00015700
015800     PERFORM 790-CLOSE-FILES.                                     00015800
015900     STOP RUN.                                                    00015900
016000*                                                                 00016000
016100 200-SCAN-ACCOUNTS.                                               00016100
016200     MOVE TAB-ACCT-ID (WS-ACCT-IDX) TO WS-SCAN-ACCTID.            00016200
016300     IF WS-SCAN-ACCTID-SUF-N = ZERO                               00016300
016400        DISPLAY 'ALRTSCN - SKIPPING CORRUPT ROW '                 00016400
016500           TAB-ACCT-ID (WS-ACCT-IDX)                              00016500
016600     ELSE                                                         00016600
016700        PERFORM 210-CLASSIFY-ACCOUNT                              00016700
016800        EVALUATE TRUE                                             00016800
016900           WHEN WS-CLASS-IS-CRITICAL                              00016900
017000              ADD 1 TO WS-CRITICAL-COUNT                          00017000
017100              PERFORM 800-REPORT-ALERT-LINE                       00017100
017200           WHEN WS-CLASS-IS-LOW                                   00017200
017300              ADD 1 TO WS-LOW-COUNT                               00017300
017400              PERFORM 800-REPORT-ALERT-LINE                       00017400
017500           WHEN OTHER                                             00017500
017600              ADD 1 TO WS-NORMAL-COUNT                            00017600
017700        END-EVALUATE                                              00017700
017800     END-IF.                                                      00017800
017900*                                                                 00017900
018000 210-CLASSIFY-ACCOUNT.                                            00018000
018100*    CRITICAL TESTED FIRST - CRITICAL TAKES PRECEDENCE OVER LOW   00018100
018200*    WHEN A BALANCE WOULD QUALIFY FOR BOTH - JLK 02/17/02.        00018200
018300     EVALUATE TRUE                                                00018300
018400        WHEN TAB-BALANCE (WS-ACCT-IDX) < WS-CRITICAL-THRESHOLD    00018400
018500           MOVE 'CRITICAL' TO WS-CLASS-CODE                       00018500
018600        WHEN TAB-BALANCE (WS-ACCT-IDX) < WS-LOW-THRESHOLD         00018600
018700           MOVE 'LOW     ' TO WS-CLASS-CODE                       00018700
018800        WHEN OTHER                                                00018800
018900           MOVE 'NORMAL  ' TO WS-CLASS-CODE                       00018900
019000     END-EVALUATE.                                                00019000
019100*                                                                 00019100
019200 700-OPEN-FILES.                                                  00019200
019300     OPEN OUTPUT ALERT-REPORT-FILE.                               00019300
019400*                                                                 00019400
019500 790-CLOSE-FILES.                                                 00019500
019600     CLOSE ALERT-REPORT-FILE.                                     00019600
019700*                                                                 00019700
019800 750-INIT-REPORT.                                                 00019800
019900     ACCEPT WS-SCAN-DATE FROM DATE.                               00019900
020000     COMPUTE WS-SCAN-CCYY = 2000 + WS-SCAN-YY.                    00020000
020100     MOVE SPACES TO WS-PRINT-HEADING.                             00020100
020200     MOVE 'BALANCE ALERT SCAN' TO WS-PRINT-HEADING.               00020200
020300     MOVE WS-SCAN-CCYY TO PH-SCAN-CCYY.                           00020300
020400     MOVE WS-SCAN-MM   TO PH-SCAN-MM.                             00020400
020500     MOVE WS-SCAN-DD   TO PH-SCAN-DD.                             00020500
020600     WRITE ALERT-REPORT-LINE FROM WS-PRINT-HEADING.               00020600
020700*                                                                 00020700
020800 800-REPORT-ALERT-LINE.                                           00020800
020900     MOVE SPACES TO WS-PRINT-ALERT-LINE.                          00020900
021000     MOVE WS-CLASS-CODE                TO PA-CLASS.               00021000
021100     MOVE TAB-ACCT-ID (WS-ACCT-IDX)     TO PA-ACCT-ID.            00021100
021200     MOVE TAB-HOLDER-NAME (WS-ACCT-IDX) TO PA-HOLDER-NAME.        00021200
021300     MOVE TAB-BALANCE (WS-ACCT-IDX)     TO PA-BALANCE.            00021300
021400     WRITE ALERT-REPORT-LINE FROM WS-PRINT-ALERT-LINE.            00021400
021500*                                                                 00021500
021600 850-REPORT-SCAN-SUMMARY.                                         00021600
021700*    PRINT THE SUMMARY EVEN WHEN NOTHING WAS FLAGGED - WLT        00021700
021800*    02/11/98, SO THE OPERATOR KNOWS THE STEP RAN TO COMPLETION.  00021800
021900     MOVE SPACES TO WS-PRINT-SUMMARY-LINE.                        00021900
022000     MOVE WS-LOW-COUNT      TO PS-LOW-COUNT.                      00022000
022100     MOVE WS-CRITICAL-COUNT TO PS-CRITICAL-COUNT.                 00022100
022200     WRITE ALERT-REPORT-LINE FROM WS-PRINT-SUMMARY-LINE.          00022200
022300     DISPLAY 'ALRTSCN - SCAN TOTALS ' WS-SCAN-TOTALS-ALT.         00022300
022400*                                                                 00022400
022500 ENTRY 'ALRTCHK' USING LK-CHECK-ACCT-ID LK-CHECK-CLASS.           00022500
022600*    SINGLE-ACCOUNT ALERT CHECK - A SEPARATE ENTRY POINT SO OTHER 00022600
022700*    PROGRAMS CAN CLASSIFY ONE ACCOUNT'S BALANCE (E.G. RIGHT AFTER00022700
022800*    A POST) THE SAME WAY 210-CLASSIFY-ACCOUNT DOES, WITHOUT      00022800
022900*    DRIVING THE FULL SCAN OR TOUCHING THE RUNNING LOW/CRITICAL   00022900
023000*    TOTALS - WFH 04/12/11, AC-0518.                              00023000
023100     CALL 'ACTBLD' USING WS-ACCOUNT-TABLE WS-TABLE-LOAD-COUNT.    00023100
023200     MOVE 'NORMAL  ' TO LK-CHECK-CLASS.                           00023200
023300     PERFORM 910-SCAN-FOR-CHECK-ACCT                              00023300
023400        VARYING WS-ACCT-IDX FROM 1 BY 1                           00023400
023500        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT                         00023500
023600        OR TAB-ACCT-ID (WS-ACCT-IDX) = LK-CHECK-ACCT-ID.          00023600
023700     IF WS-ACCT-IDX NOT > WS-ACCT-COUNT                           00023700
023800        PERFORM 210-CLASSIFY-ACCOUNT                              00023800
023900        MOVE WS-CLASS-CODE TO LK-CHECK-CLASS                      00023900
024000     END-IF.                                                      00024000
024100     GOBACK.                                                      00024100
024200*                                                                 00024200
024300 910-SCAN-FOR-CHECK-ACCT.                                         00024300
024400     CONTINUE.                                                    00024400
