000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE TRUST DATA CENTER     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    RPTGEN.                                           00000600
000700 AUTHOR.        D. F. STOUT.                                      00000700
000800 INSTALLATION.  MIDSTATE TRUST DATA CENTER.                       00000800
000900 DATE-WRITTEN.  06/02/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300* SINGLE REPORT-WRITER STEP FOR THE ACCOUNT SUBSYSTEM.  A         00001300
001400* ONE-CARD PARAMETER FILE (RPTPARM) TELLS THIS RUN WHICH OF THE   00001400
001500* FIVE OUTPUTS TO PRODUCE - RUN IT FIVE TIMES WITH FIVE PARAMETER 00001500
001600* CARDS IF ALL FIVE ARE WANTED IN ONE NIGHT'S SCHEDULE.  MODELED  00001600
001700* ON THE OLD CURSOR-DRIVEN EXTRACT STEP'S NUMBERED MAINLINE.      00001700
001800*                                                                 00001800
001900* REPORT TYPES:                                                   00001900
002000*   S = ACCOUNT SUMMARY          T = TRANSACTION HISTORY (1 ACCT) 00002000
002100*   A = ALL-TRANSACTIONS (100)   L = LOW-BALANCE ALERT (OPERATOR  00002100
002200*                                    SUPPLIED THRESHOLD)          00002200
002300*   X = CSV ACCOUNT EXPORT                                        00002300
002400*                                                                 00002400
002500***************************************************************** 00002500
002600*                   MAINTENANCE  HISTORY                          00002600
002700***************************************************************** 00002700
002800*   06/02/94  DFS  ORIGINAL ACCOUNT SUMMARY REPORT                00002800
002900*   08/19/94  DFS  ADDED SINGLE-ACCOUNT TRANSACTION REPORT        00002900
003000*   01/30/95  DFS  ADDED ALL-TRANSACTIONS REPORT, CAP 100 ROWS    00003000
003100*   07/11/96  RDM  ADDED LOW-BALANCE ALERT REPORT, OPERATOR CUTOFF00003100
003200*   11/03/98  RDM  YEAR 2000 - REPORT DATE HEADINGS NOW CCYYMMDD  00003200
003300*   04/22/99  RDM  ADDED CSV ACCOUNT EXPORT FOR BRANCH REPORTING  00003300
003400*   09/09/03  JLK  GUARD DIVIDE BY ZERO ON AVG BAL, AC-0347       00003400
003500*   02/17/02  JLK  LOAD TABLE VIA CALL ACTBLD, DROP OWN READ LOOP 00003500
003600*   03/14/11  WFH  MOST-RECENT-FIRST ORDER ON BOTH TXN REPORTS    00003600
003700*   03/14/11  WFH  COUNTER/ACCUM SNAP DISPLAYS AT CLOSE, AC-0512  00003700
003800*   03/22/11  WFH  STANDALONE COUNT/WORK ITEMS TO 77-LEVEL PER    00003800
003900*                  SHOP STANDARD                                  00003900
004000*   03/29/11  WFH  SINGLE-ACCOUNT TXN REPORT NOW LOADS ITS OWN    00004000
004100*                  UNCAPPED HISTORY TABLE INSTEAD OF SHARING THE  00004100
004200*                  100-ROW ALL-TRANSACTIONS TABLE, TKT AC-0515    00004200
004300***************************************************************** 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT REPORT-PARM-FILE   ASSIGN TO RPTPARM                  00005200
005300            FILE STATUS IS WS-PARM-STATUS.                        00005300
005400     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLEDG                 00005400
005500            FILE STATUS IS WS-LEDGER-STATUS.                      00005500
005600     SELECT RPTGEN-REPORT-FILE ASSIGN TO RPTOUT                   00005600
005700            FILE STATUS IS WS-REPORT-STATUS.                      00005700
005800     SELECT ACCOUNTS-CSV-FILE  ASSIGN TO ACCTCSV                  00005800
005900            FILE STATUS IS WS-CSV-STATUS.                         00005900
006000*                                                                 00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300 FD  REPORT-PARM-FILE                                             00006300
006400     RECORDING MODE IS F                                          00006400
006500     LABEL RECORDS ARE STANDARD.                                  00006500
006600 01  REPORT-PARM-RECORD.                                          00006600
006700     05  RPTP-REPORT-TYPE        PIC X(01).                       00006700
006800         88  RPTP-IS-SUMMARY     VALUE 'S'.                       00006800
006900         88  RPTP-IS-TRAN-ONE    VALUE 'T'.                       00006900
007000         88  RPTP-IS-TRAN-ALL    VALUE 'A'.                       00007000
007100         88  RPTP-IS-LOW-BAL     VALUE 'L'.                       00007100
007200         88  RPTP-IS-CSV         VALUE 'X'.                       00007200
007300     05  RPTP-ACCT-ID             PIC X(06).                      00007300
007400     05  RPTP-THRESHOLD           PIC S9(9)V99.                   00007400
007500     05  FILLER                   PIC X(62).                      00007500
007600*                                                                 00007600
007700 FD  TRANSACTION-LEDGER                                           00007700
007800     RECORDING MODE IS F                                          00007800
007900     LABEL RECORDS ARE STANDARD.                                  00007900
008000 COPY TRANREC REPLACING ==:TAG:== BY ==LEDGIN==.                  00008000
008100*                                                                 00008100
008200 FD  RPTGEN-REPORT-FILE                                           00008200
008300     RECORDING MODE IS F                                          00008300
008400     LABEL RECORDS ARE STANDARD.                                  00008400
008500 01  RPTGEN-REPORT-LINE          PIC X(132).                      00008500
008600*                                                                 00008600
008700 FD  ACCOUNTS-CSV-FILE                                            00008700
008800     RECORDING MODE IS F                                          00008800
008900     LABEL RECORDS ARE STANDARD.                                  00008900
009000 01  ACCOUNTS-CSV-LINE           PIC X(180).                      00009000
009100*                                                                 00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300*                                                                 00009300
009400 COPY ACCTTAB.                                                    00009400
009500 COPY ACCTCOM.                                                    00009500
009600*                                                                 00009600
009700 01  WS-FILE-STATUS-GROUP.                                        00009700
009800     05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.          00009800
009900     05  WS-LEDGER-STATUS        PIC X(02) VALUE SPACES.          00009900
010000         88  WS-LEDGER-OK        VALUE '00'.                      00010000
010100         88  WS-LEDGER-EOF       VALUE '10'.                      00010100
010200     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00010200
010300     05  WS-CSV-STATUS           PIC X(02) VALUE SPACES.          00010300
010400     05  FILLER                  PIC X(02).                       00010400
010500*                                                                 00010500
010600*    STANDALONE COUNT AND WORK ITEMS CARRIED AT THE 77-LEVEL PER  00010600
010700*    SHOP STANDARD - WFH 03/22/11.                                00010700
010800 77  WS-TABLE-LOAD-COUNT         PIC S9(07) COMP VALUE +0.        00010800
010900*                                                                 00010900
011000 01  WS-REPORT-COUNTERS.                                          00011000
011100     05  WS-ACCT-COUNT-RPT       PIC S9(07) COMP VALUE +0.        00011100
011200     05  WS-BELOW-THRESH-COUNT   PIC S9(07) COMP VALUE +0.        00011200
011300     05  FILLER                  PIC X(02).                       00011300
011400*                                                                 00011400
011500*    ALTERNATE CHARACTER VIEW OF THE REPORT COUNTERS FOR THE      00011500
011600*    ABEND SNAP - SAME CONVENTION AS ACTBLD/ACVALID/ALRTSCN.      00011600
011700 01  WS-REPORT-COUNTERS-ALT REDEFINES WS-REPORT-COUNTERS          00011700
011800                             PIC X(08).                           00011800
011900*                                                                 00011900
012000 01  WS-MONEY-ACCUM.                                              00012000
012100     05  WS-TOTAL-BALANCE        PIC S9(11)V99 COMP-3 VALUE +0.   00012100
012200     05  WS-AVERAGE-BALANCE      PIC S9(9)V99 COMP-3 VALUE +0.    00012200
012300     05  FILLER                  PIC X(02).                       00012300
012400*                                                                 00012400
012500 01  WS-MONEY-ACCUM-ALT REDEFINES WS-MONEY-ACCUM PIC X(14).       00012500
012600*                                                                 00012600
012700*    RECENT-TRANSACTION HOLD TABLE - UP TO 100 ROWS, LOADED FROM  00012700
012800*    THE LEDGER AND KEPT IN MOST-RECENT-FIRST ORDER BY A SIMPLE   00012800
012900*    INSERTION SHIFT AS EACH ROW ARRIVES - WFH 03/14/11.          00012900
013000 01  WS-RECENT-TRAN-TABLE.                                        00013000
013100     05  WS-RECENT-COUNT         PIC S9(04) COMP VALUE +0.        00013100
013200     05  WS-RECENT-ENTRY OCCURS 0 TO 100 TIMES                    00013200
013300                 DEPENDING ON WS-RECENT-COUNT                     00013300
013400                 INDEXED BY WS-RECENT-IDX.                        00013400
013500         10  RT-TRAN-ID          PIC 9(06).                       00013500
013600         10  RT-ACCT-ID          PIC X(06).                       00013600
013700         10  RT-TYPE             PIC X(12).                       00013700
013800         10  RT-AMOUNT           PIC S9(9)V99 COMP-3.             00013800
013900         10  RT-BALANCE-AFTER    PIC S9(9)V99 COMP-3.             00013900
014000         10  RT-DATE             PIC X(08).                       00014000
014100         10  RT-DESCRIPTION      PIC X(40).                       00014100
014200         10  FILLER              PIC X(04).                       00014200
014300*                                                                 00014300
014400 77  WS-SHIFT-SUB                PIC S9(04) COMP VALUE +0.        00014400
014500*                                                                 00014500
014600*    SINGLE-ACCOUNT TRANSACTION HISTORY TABLE - LOADED BY ITS OWN 00014600
014700*    PLAIN STRAIGHT-THROUGH LEDGER READ, THE SAME SHAPE AS        00014700
014800*    ACMAINT'S 720-COPY-REMAINING-MASTER LOOP.  NOT SHARED WITH   00014800
014900*    THE 100-ROW ALL-TRANSACTIONS TABLE ABOVE - THAT CAP IS AN    00014900
015000*    ALL-ACCOUNTS LIMIT ONLY, AND THE SINGLE-ACCOUNT REPORT MUST  00015000
015100*    SHOW THE FULL HISTORY.  ROWS ARE APPENDED IN LEDGER (OLDEST- 00015100
015200*    FIRST) ORDER AND PRINTED BACKWARDS SO THE REPORT STILL COMES 00015200
015300*    OUT MOST-RECENT-FIRST - WFH 03/29/11, AC-0515.               00015300
015400 01  WS-ACCT-HIST-TABLE.                                          00015400
015500     05  WS-ACCT-HIST-COUNT      PIC S9(04) COMP VALUE +0.        00015500
015600     05  WS-ACCT-HIST-ENTRY OCCURS 0 TO 2000 TIMES                00015600
015700                 DEPENDING ON WS-ACCT-HIST-COUNT                  00015700
015800                 INDEXED BY WS-HIST-IDX.                          00015800
015900         10  HT-TRAN-ID          PIC 9(06).                       00015900
016000         10  HT-TYPE             PIC X(12).                       00016000
016100         10  HT-AMOUNT           PIC S9(9)V99 COMP-3.             00016100
016200         10  HT-BALANCE-AFTER    PIC S9(9)V99 COMP-3.             00016200
016300         10  HT-DATE             PIC X(08).                       00016300
016400         10  HT-DESCRIPTION      PIC X(40).                       00016400
016500         10  FILLER              PIC X(04).                       00016500
016600*                                                                 00016600
016700 01  WS-RUN-DATE-TIME.                                            00016700
016800     05  WS-RUN-DATE             PIC 9(06).                       00016800
016900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     00016900
017000         10  WS-RUN-YY           PIC 9(02).                       00017000
017100         10  WS-RUN-MM           PIC 9(02).                       00017100
017200         10  WS-RUN-DD           PIC 9(02).                       00017200
017300     05  FILLER                  PIC X(02).                       00017300
017400*                                                                 00017400
017500 77  WS-RUN-CCYY                 PIC 9(04).                       00017500
017600*                                                                 00017600
017700 01  WS-PRINT-ACCT-BLOCK.                                         00017700
017800     05  FILLER                  PIC X(10) VALUE 'ACCOUNT  :'.    00017800
017900     05  PB-ACCT-ID              PIC X(06).                       00017900
018000     05  FILLER                  PIC X(01) VALUE SPACES.          00018000
018100     05  FILLER                  PIC X(08) VALUE 'HOLDER  :'.     00018100
018200     05  PB-HOLDER-NAME          PIC X(50).                       00018200
018300     05  FILLER                  PIC X(57) VALUE SPACES.          00018300
018400*                                                                 00018400
018500 01  WS-PRINT-ACCT-BLOCK-2.                                       00018500
018600     05  FILLER                  PIC X(10) VALUE 'TYPE     :'.    00018600
018700     05  PB2-ACCT-TYPE           PIC X(13).                       00018700
018800     05  FILLER                  PIC X(01) VALUE SPACES.          00018800
018900     05  FILLER                  PIC X(09) VALUE 'BALANCE  :'.    00018900
019000     05  PB2-BALANCE             PIC Z,ZZZ,ZZ9.99-.               00019000
019100     05  FILLER                  PIC X(87) VALUE SPACES.          00019100
019200*                                                                 00019200
019300 01  WS-PRINT-ACCT-BLOCK-3.                                       00019300
019400     05  FILLER                  PIC X(10) VALUE 'EMAIL    :'.    00019400
019500     05  PB3-EMAIL               PIC X(50).                       00019500
019600     05  FILLER                  PIC X(01) VALUE SPACES.          00019600
019700     05  FILLER                  PIC X(07) VALUE 'PHONE  :'.      00019700
019800     05  PB3-PHONE               PIC X(10).                       00019800
019900     05  FILLER                  PIC X(54) VALUE SPACES.          00019900
020000*                                                                 00020000
020100 01  WS-PRINT-ACCT-BLOCK-4.                                       00020100
020200     05  FILLER                  PIC X(10) VALUE 'STATUS   :'.    00020200
020300     05  PB4-STATUS              PIC X(06).                       00020300
020400     05  FILLER                  PIC X(01) VALUE SPACES.          00020400
020500     05  FILLER                  PIC X(14) VALUE 'CREATED DATE :'.00020500
020600     05  PB4-CREATED-DATE        PIC X(08).                       00020600
020700     05  FILLER                  PIC X(93) VALUE SPACES.          00020700
020800*                                                                 00020800
020900 01  WS-PRINT-RULE-LINE.                                          00020900
021000     05  FILLER                  PIC X(60) VALUE ALL '-'.         00021000
021100     05  FILLER                  PIC X(72) VALUE SPACES.          00021100
021200*                                                                 00021200
021300 01  WS-PRINT-FOOTER-TOTALS.                                      00021300
021400     05  FILLER                  PIC X(15) VALUE 'TOT ACCOUNTS:'. 00021400
021500     05  PF-ACCT-COUNT           PIC ZZZ,ZZ9.                     00021500
021600     05  FILLER                  PIC X(02) VALUE SPACES.          00021600
021700     05  FILLER                  PIC X(15) VALUE 'TOTAL BALANCE:'.00021700
021800     05  PF-TOTAL-BAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.           00021800
021900     05  FILLER                  PIC X(02) VALUE SPACES.          00021900
022000     05  FILLER                  PIC X(16) VALUE 'AVERAGE BAL:'.  00022000
022100     05  PF-AVG-BAL              PIC Z,ZZZ,ZZ9.99-.               00022100
022200     05  FILLER                  PIC X(25) VALUE SPACES.          00022200
022300*                                                                 00022300
022400 01  WS-PRINT-TXN-HEADER.                                         00022400
022500     05  FILLER                  PIC X(08) VALUE 'TXN-ID  '.      00022500
022600     05  FILLER                  PIC X(12) VALUE 'ACCOUNT     '.  00022600
022700     05  FILLER                  PIC X(15) VALUE 'TYPE          '.00022700
022800     05  FILLER                  PIC X(12) VALUE 'AMOUNT      '.  00022800
022900     05  FILLER                  PIC X(15) VALUE 'BALANCE       '.00022900
023000     05  FILLER                  PIC X(20) VALUE                  00023000
023100         'DATE                '.                                  00023100
023200     05  FILLER                  PIC X(30) VALUE 'DESCRIPTION'.   00023200
023300     05  FILLER                  PIC X(20) VALUE SPACES.          00023300
023400*                                                                 00023400
023500 01  WS-PRINT-TXN-ROW.                                            00023500
023600     05  PT-TXN-ID               PIC 9(06).                       00023600
023700     05  FILLER                  PIC X(02) VALUE SPACES.          00023700
023800     05  PT-ACCOUNT              PIC X(10).                       00023800
023900     05  FILLER                  PIC X(02) VALUE SPACES.          00023900
024000     05  PT-TYPE                 PIC X(13).                       00024000
024100     05  FILLER                  PIC X(02) VALUE SPACES.          00024100
024200     05  PT-AMOUNT               PIC Z,ZZZ,ZZ9.99-.               00024200
024300     05  FILLER                  PIC X(01) VALUE SPACES.          00024300
024400     05  PT-BALANCE              PIC Z,ZZZ,ZZ9.99-.               00024400
024500     05  FILLER                  PIC X(02) VALUE SPACES.          00024500
024600     05  PT-DATE                 PIC X(08).                       00024600
024700     05  FILLER                  PIC X(12) VALUE SPACES.          00024700
024800     05  PT-DESCRIPTION          PIC X(40).                       00024800
024900     05  FILLER                  PIC X(05) VALUE SPACES.          00024900
025000*                                                                 00025000
025100*    SINGLE-ACCOUNT TXN REPORT DROPS THE ACCOUNT COLUMN - THE     00025100
025200*    ACCOUNT IS ALREADY NAMED IN THE HEADER BLOCK ABOVE IT.       00025200
025300 01  WS-PRINT-TXN1-HEADER.                                        00025300
025400     05  FILLER                  PIC X(08) VALUE 'TXN-ID  '.      00025400
025500     05  FILLER                  PIC X(15) VALUE 'TYPE          '.00025500
025600     05  FILLER                  PIC X(12) VALUE 'AMOUNT      '.  00025600
025700     05  FILLER                  PIC X(15) VALUE 'BALANCE       '.00025700
025800     05  FILLER                  PIC X(20) VALUE                  00025800
025900         'DATE                '.                                  00025900
026000     05  FILLER                  PIC X(30) VALUE 'DESCRIPTION'.   00026000
026100     05  FILLER                  PIC X(32) VALUE SPACES.          00026100
026200*                                                                 00026200
026300 01  WS-PRINT-TXN1-ROW.                                           00026300
026400     05  PT1-TXN-ID              PIC 9(06).                       00026400
026500     05  FILLER                  PIC X(02) VALUE SPACES.          00026500
026600     05  PT1-TYPE                PIC X(13).                       00026600
026700     05  FILLER                  PIC X(02) VALUE SPACES.          00026700
026800     05  PT1-AMOUNT              PIC Z,ZZZ,ZZ9.99-.               00026800
026900     05  FILLER                  PIC X(01) VALUE SPACES.          00026900
027000     05  PT1-BALANCE             PIC Z,ZZZ,ZZ9.99-.               00027000
027100     05  FILLER                  PIC X(02) VALUE SPACES.          00027100
027200     05  PT1-DATE                PIC X(08).                       00027200
027300     05  FILLER                  PIC X(12) VALUE SPACES.          00027300
027400     05  PT1-DESCRIPTION         PIC X(40).                       00027400
027500     05  FILLER                  PIC X(17) VALUE SPACES.          00027500
027600*                                                                 00027600
027700 01  WS-PRINT-TXN-COUNT-LINE.                                     00027700
027800     05  FILLER                  PIC X(20) VALUE                  00027800
027900         'TRANSACTIONS LISTED:'.                                  00027900
028000     05  PC-TXN-COUNT            PIC ZZZ,ZZ9.                     00028000
028100     05  FILLER                  PIC X(106) VALUE SPACES.         00028100
028200*                                                                 00028200
028300 01  WS-PRINT-LOW-HEADER.                                         00028300
028400     05  FILLER                  PIC X(19) VALUE                  00028400
028500         'LOW-BALANCE ALERT -'.                                   00028500
028600     05  FILLER                  PIC X(01) VALUE SPACES.          00028600
028700     05  FILLER                  PIC X(11) VALUE 'THRESHOLD :'.   00028700
028800     05  PL-THRESHOLD            PIC Z,ZZZ,ZZ9.99-.               00028800
028900     05  FILLER                  PIC X(88) VALUE SPACES.          00028900
029000*                                                                 00029000
029100 01  WS-PRINT-LOW-COUNT-LINE.                                     00029100
029200     05  FILLER                  PIC X(27) VALUE                  00029200
029300         'ACCOUNTS BELOW THRESHOLD :'.                            00029300
029400     05  PLC-COUNT               PIC ZZZ,ZZ9.                     00029400
029500     05  FILLER                  PIC X(98) VALUE SPACES.          00029500
029600*                                                                 00029600
029700 01  WS-CSV-HEADER-LINE          PIC X(90) VALUE                  00029700
029800     'Account_ID,Holder_Name,Balance,Account_Type,Email,Phone,St  00029800
029900-    'atus,Created_Date'.                                         00029900
030000*                                                                 00030000
030100 01  WS-CSV-DATA-WORK.                                            00030100
030200     05  WS-CSV-BALANCE-EDIT     PIC ZZZZZZ9.99-.                 00030200
030300     05  FILLER                  PIC X(01).                       00030300
030400*                                                                 00030400
030500 LINKAGE SECTION.                                                 00030500
030600*                                                                 00030600
030700***************************************************************** 00030700
030800 PROCEDURE DIVISION.                                              00030800
030900***************************************************************** 00030900
031000*                                                                 00031000
031100 000-MAINLINE-RTN.                                                00031100
031200     PERFORM 700-OPEN-FILES.                                      00031200
031300     CALL 'ACTBLD' USING WS-ACCOUNT-TABLE WS-TABLE-LOAD-COUNT.    00031300
031400     READ REPORT-PARM-FILE INTO REPORT-PARM-RECORD                00031400
031500        AT END                                                    00031500
031600           MOVE 'S' TO RPTP-REPORT-TYPE                           00031600
031700     END-READ.                                                    00031700
031800     ACCEPT WS-RUN-DATE FROM DATE.                                00031800
031900     COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY.                      00031900
032000     EVALUATE TRUE                                                00032000
032100        WHEN RPTP-IS-SUMMARY   PERFORM 400-ACCOUNT-SUMMARY-RTN    00032100
032200        WHEN RPTP-IS-TRAN-ONE  PERFORM 500-TRANSACTION-RTN        00032200
032300        WHEN RPTP-IS-TRAN-ALL  PERFORM 600-ALL-TRAN-RTN           00032300
032400        WHEN RPTP-IS-LOW-BAL   PERFORM 700-LOW-BALANCE-RTN        00032400
032500        WHEN RPTP-IS-CSV       PERFORM 800-CSV-EXPORT-RTN         00032500
032600        WHEN OTHER                                                00032600
032700           DISPLAY 'RPTGEN - BAD REPORT TYPE ' RPTP-REPORT-TYPE   00032700
032800     END-EVALUATE.                                                00032800
032900     PERFORM 900-CLOSE-FILES.                                     00032900
033000     STOP RUN.                                                    00033000
033100*                                                                 00033100
033200 400-ACCOUNT-SUMMARY-RTN.                                         00033200
033300     MOVE 0 TO WS-ACCT-COUNT-RPT.                                 00033300
033400     MOVE 0 TO WS-TOTAL-BALANCE.                                  00033400
033500     PERFORM 410-PRINT-ONE-ACCT-BLOCK                             00033500
033600        VARYING WS-ACCT-IDX FROM 1 BY 1                           00033600
033700        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.                        00033700
033800     PERFORM 420-PRINT-SUMMARY-FOOTER.                            00033800
033900*                                                                 00033900
034000 410-PRINT-ONE-ACCT-BLOCK.                                        00034000
034100     ADD 1 TO WS-ACCT-COUNT-RPT.                                  00034100
034200     ADD TAB-BALANCE (WS-ACCT-IDX) TO WS-TOTAL-BALANCE.           00034200
034300     MOVE SPACES TO WS-PRINT-ACCT-BLOCK.                          00034300
034400     MOVE TAB-ACCT-ID (WS-ACCT-IDX)     TO PB-ACCT-ID.            00034400
034500     MOVE TAB-HOLDER-NAME (WS-ACCT-IDX) TO PB-HOLDER-NAME.        00034500
034600     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK.           00034600
034700     MOVE SPACES TO WS-PRINT-ACCT-BLOCK-2.                        00034700
034800     MOVE TAB-ACCT-TYPE (WS-ACCT-IDX) TO PB2-ACCT-TYPE.           00034800
034900     MOVE TAB-BALANCE (WS-ACCT-IDX)   TO PB2-BALANCE.             00034900
035000     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK-2.         00035000
035100     MOVE SPACES TO WS-PRINT-ACCT-BLOCK-3.                        00035100
035200     MOVE TAB-EMAIL (WS-ACCT-IDX) TO PB3-EMAIL.                   00035200
035300     MOVE TAB-PHONE (WS-ACCT-IDX) TO PB3-PHONE.                   00035300
035400     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK-3.         00035400
035500     MOVE SPACES TO WS-PRINT-ACCT-BLOCK-4.                        00035500
035600     MOVE TAB-STATUS (WS-ACCT-IDX)       TO PB4-STATUS.           00035600
035700     MOVE TAB-CREATED-DATE (WS-ACCT-IDX) TO PB4-CREATED-DATE.     00035700
035800     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK-4.         00035800
035900     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-RULE-LINE.            00035900
036000*                                                                 00036000
036100 420-PRINT-SUMMARY-FOOTER.                                        00036100
036200*    AVOID DIVIDE BY ZERO WHEN THE TABLE IS EMPTY - JLK 09/09/03. 00036200
036300     IF WS-ACCT-COUNT-RPT = 0                                     00036300
036400        MOVE 0 TO WS-AVERAGE-BALANCE                              00036400
036500     ELSE                                                         00036500
036600        COMPUTE WS-AVERAGE-BALANCE ROUNDED                        00036600
036700           MODE IS NEAREST-AWAY-FROM-ZERO =                       00036700
036800           WS-TOTAL-BALANCE / WS-ACCT-COUNT-RPT                   00036800
036900     END-IF.                                                      00036900
037000     MOVE SPACES TO WS-PRINT-FOOTER-TOTALS.                       00037000
037100     MOVE WS-ACCT-COUNT-RPT  TO PF-ACCT-COUNT.                    00037100
037200     MOVE WS-TOTAL-BALANCE   TO PF-TOTAL-BAL.                     00037200
037300     MOVE WS-AVERAGE-BALANCE TO PF-AVG-BAL.                       00037300
037400     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-FOOTER-TOTALS.        00037400
037500*                                                                 00037500
037600 500-TRANSACTION-RTN.                                             00037600
037700     PERFORM 510-FIND-RPT-ACCOUNT.                                00037700
037800     IF WS-ACCT-IDX > WS-ACCT-COUNT                               00037800
037900        DISPLAY 'RPTGEN - ACCOUNT NOT FOUND ' RPTP-ACCT-ID        00037900
038000     ELSE                                                         00038000
038100        PERFORM 520-PRINT-ACCT-HEADER-BLOCK                       00038100
038200        PERFORM 590-LOAD-ACCOUNT-HISTORY                          00038200
038300        WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-TXN1-HEADER        00038300
038400        PERFORM 655-PRINT-ONE-TXN1-ROW                            00038400
038500           VARYING WS-HIST-IDX FROM WS-ACCT-HIST-COUNT BY -1      00038500
038600           UNTIL WS-HIST-IDX < 1                                  00038600
038700        PERFORM 665-PRINT-ACCT-HIST-COUNT                         00038700
038800     END-IF.                                                      00038800
038900*                                                                 00038900
039000 590-LOAD-ACCOUNT-HISTORY.                                        00039000
039100*    PLAIN STRAIGHT-THROUGH LEDGER READ, NO INSERTION SHIFT AND NO00039100
039200*    100-ROW CAP - THE SAME SHAPE AS ACMAINT'S 720-COPY-REMAINING-00039200
039300*    MASTER LOOP - WFH 03/29/11, AC-0515.                         00039300
039400     MOVE 0 TO WS-ACCT-HIST-COUNT.                                00039400
039500     PERFORM 610-READ-LEDGER.                                     00039500
039600     PERFORM 595-CONSIDER-ONE-HIST-ROW                            00039600
039700        UNTIL WS-LEDGER-EOF.                                      00039700
039800*                                                                 00039800
039900 595-CONSIDER-ONE-HIST-ROW.                                       00039900
040000     IF LEDGIN-ACCT-ID = RPTP-ACCT-ID                             00040000
040100        PERFORM 596-APPEND-ONE-HIST-ROW                           00040100
040200     END-IF.                                                      00040200
040300     PERFORM 610-READ-LEDGER.                                     00040300
040400*                                                                 00040400
040500 596-APPEND-ONE-HIST-ROW.                                         00040500
040600     IF WS-ACCT-HIST-COUNT < 2000                                 00040600
040700        ADD 1 TO WS-ACCT-HIST-COUNT                               00040700
040800        SET WS-HIST-IDX TO WS-ACCT-HIST-COUNT                     00040800
040900        MOVE LEDGIN-TRAN-ID       TO HT-TRAN-ID (WS-HIST-IDX)     00040900
041000        MOVE LEDGIN-TYPE          TO HT-TYPE (WS-HIST-IDX)        00041000
041100        MOVE LEDGIN-AMOUNT        TO HT-AMOUNT (WS-HIST-IDX)      00041100
041200        MOVE LEDGIN-BALANCE-AFTER                                 00041200
041300                              TO HT-BALANCE-AFTER (WS-HIST-IDX)   00041300
041400        MOVE LEDGIN-DATE          TO HT-DATE (WS-HIST-IDX)        00041400
041500        MOVE LEDGIN-DESCRIPTION   TO HT-DESCRIPTION (WS-HIST-IDX) 00041500
041600     END-IF.                                                      00041600
041700*                                                                 00041700
041800 665-PRINT-ACCT-HIST-COUNT.                                       00041800
041900     MOVE SPACES TO WS-PRINT-TXN-COUNT-LINE.                      00041900
042000     MOVE WS-ACCT-HIST-COUNT TO PC-TXN-COUNT.                     00042000
042100     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-TXN-COUNT-LINE.       00042100
042200*                                                                 00042200
042300 510-FIND-RPT-ACCOUNT.                                            00042300
042400     SET WS-ACCT-IDX TO 1.                                        00042400
042500     PERFORM 515-SCAN-ONE-ACCOUNT                                 00042500
042600        VARYING WS-ACCT-IDX FROM 1 BY 1                           00042600
042700        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT                         00042700
042800        OR TAB-ACCT-ID (WS-ACCT-IDX) = RPTP-ACCT-ID.              00042800
042900*                                                                 00042900
043000 515-SCAN-ONE-ACCOUNT.                                            00043000
043100     CONTINUE.                                                    00043100
043200*                                                                 00043200
043300 520-PRINT-ACCT-HEADER-BLOCK.                                     00043300
043400     MOVE SPACES TO WS-PRINT-ACCT-BLOCK.                          00043400
043500     MOVE TAB-ACCT-ID (WS-ACCT-IDX)     TO PB-ACCT-ID.            00043500
043600     MOVE TAB-HOLDER-NAME (WS-ACCT-IDX) TO PB-HOLDER-NAME.        00043600
043700     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK.           00043700
043800*                                                                 00043800
043900 600-ALL-TRAN-RTN.                                                00043900
044000     MOVE 0 TO WS-RECENT-COUNT.                                   00044000
044100     PERFORM 600-LOAD-RECENT-TRANS.                               00044100
044200     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-TXN-HEADER.           00044200
044300     PERFORM 650-PRINT-ONE-TXN-ROW                                00044300
044400        VARYING WS-RECENT-IDX FROM 1 BY 1                         00044400
044500        UNTIL WS-RECENT-IDX > WS-RECENT-COUNT.                    00044500
044600     PERFORM 660-PRINT-TXN-COUNT.                                 00044600
044700*                                                                 00044700
044800 600-LOAD-RECENT-TRANS.                                           00044800
044900*    SCAN THE WHOLE LEDGER, KEEPING AT MOST 100 ROWS IN MOST-     00044900
045000*    RECENT-FIRST ORDER.  FOR THE SINGLE-ACCOUNT REPORT RPTP-     00045000
045100*    ACCT-ID IS NONBLANK AND ONLY THAT ACCOUNT'S ROWS QUALIFY.    00045100
045200     PERFORM 610-READ-LEDGER.                                     00045200
045300     PERFORM 620-CONSIDER-ONE-LEDGER-ROW                          00045300
045400        UNTIL WS-LEDGER-EOF.                                      00045400
045500*                                                                 00045500
045600 610-READ-LEDGER.                                                 00045600
045700     IF NOT WS-LEDGER-EOF                                         00045700
045800        READ TRANSACTION-LEDGER                                   00045800
045900           AT END                                                 00045900
046000              MOVE '10' TO WS-LEDGER-STATUS                       00046000
046100        END-READ                                                  00046100
046200     END-IF.                                                      00046200
046300*                                                                 00046300
046400 620-CONSIDER-ONE-LEDGER-ROW.                                     00046400
046500     IF RPTP-ACCT-ID = SPACES OR LEDGIN-ACCT-ID = RPTP-ACCT-ID    00046500
046600        PERFORM 630-INSERT-RECENT-ROW                             00046600
046700     END-IF.                                                      00046700
046800     PERFORM 610-READ-LEDGER.                                     00046800
046900*                                                                 00046900
047000 630-INSERT-RECENT-ROW.                                           00047000
047100*    SHIFT EVERYTHING DOWN ONE SLOT AND INSERT AT THE FRONT SO    00047100
047200*    THE TABLE STAYS MOST-RECENT-FIRST - THE LEDGER ITSELF IS IN  00047200
047300*    OLDEST-FIRST APPEND ORDER - WFH 03/14/11.                    00047300
047400     IF WS-RECENT-COUNT < 100                                     00047400
047500        ADD 1 TO WS-RECENT-COUNT                                  00047500
047600     END-IF.                                                      00047600
047700     PERFORM 635-SHIFT-ONE-ROW-DOWN                               00047700
047800        VARYING WS-SHIFT-SUB FROM WS-RECENT-COUNT BY -1           00047800
047900        UNTIL WS-SHIFT-SUB < 2.                                   00047900
048000     SET WS-RECENT-IDX TO 1.                                      00048000
048100     MOVE LEDGIN-TRAN-ID         TO RT-TRAN-ID (WS-RECENT-IDX).   00048100
048200     MOVE LEDGIN-ACCT-ID         TO RT-ACCT-ID (WS-RECENT-IDX).   00048200
048300     MOVE LEDGIN-TYPE            TO RT-TYPE (WS-RECENT-IDX).      00048300
048400     MOVE LEDGIN-AMOUNT          TO RT-AMOUNT (WS-RECENT-IDX).    00048400
048500     MOVE LEDGIN-BALANCE-AFTER   TO RT-BALANCE-AFTER              00048500
048600                                          (WS-RECENT-IDX).        00048600
048700     MOVE LEDGIN-DATE            TO RT-DATE (WS-RECENT-IDX).      00048700
048800     MOVE LEDGIN-DESCRIPTION   TO RT-DESCRIPTION (WS-RECENT-IDX). 00048800
048900*                                                                 00048900
049000 635-SHIFT-ONE-ROW-DOWN.                                          00049000
049100     SET WS-RECENT-IDX TO WS-SHIFT-SUB.                           00049100
049200     MOVE WS-RECENT-ENTRY (WS-SHIFT-SUB - 1) TO                   00049200
049300                                  WS-RECENT-ENTRY (WS-RECENT-IDX).00049300
049400*                                                                 00049400
049500 650-PRINT-ONE-TXN-ROW.                                           00049500
049600     MOVE SPACES TO WS-PRINT-TXN-ROW.                             00049600
049700     MOVE RT-TRAN-ID (WS-RECENT-IDX)       TO PT-TXN-ID.          00049700
049800     MOVE RT-ACCT-ID (WS-RECENT-IDX)       TO PT-ACCOUNT.         00049800
049900     MOVE RT-TYPE (WS-RECENT-IDX)          TO PT-TYPE.            00049900
050000     MOVE RT-AMOUNT (WS-RECENT-IDX)        TO PT-AMOUNT.          00050000
050100     MOVE RT-BALANCE-AFTER (WS-RECENT-IDX) TO PT-BALANCE.         00050100
050200     MOVE RT-DATE (WS-RECENT-IDX)          TO PT-DATE.            00050200
050300     MOVE RT-DESCRIPTION (WS-RECENT-IDX)   TO PT-DESCRIPTION.     00050300
050400     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-TXN-ROW.              00050400
050500*                                                                 00050500
050600 655-PRINT-ONE-TXN1-ROW.                                          00050600
050700     MOVE SPACES TO WS-PRINT-TXN1-ROW.                            00050700
050800     MOVE HT-TRAN-ID (WS-HIST-IDX)       TO PT1-TXN-ID.           00050800
050900     MOVE HT-TYPE (WS-HIST-IDX)          TO PT1-TYPE.             00050900
051000     MOVE HT-AMOUNT (WS-HIST-IDX)        TO PT1-AMOUNT.           00051000
051100     MOVE HT-BALANCE-AFTER (WS-HIST-IDX) TO PT1-BALANCE.          00051100
051200     MOVE HT-DATE (WS-HIST-IDX)          TO PT1-DATE.             00051200
051300     MOVE HT-DESCRIPTION (WS-HIST-IDX)   TO PT1-DESCRIPTION.      00051300
051400     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-TXN1-ROW.             00051400
051500*                                                                 00051500
051600 660-PRINT-TXN-COUNT.                                             00051600
051700     MOVE SPACES TO WS-PRINT-TXN-COUNT-LINE.                      00051700
051800     MOVE WS-RECENT-COUNT TO PC-TXN-COUNT.                        00051800
051900     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-TXN-COUNT-LINE.       00051900
052000*                                                                 00052000
052100 700-LOW-BALANCE-RTN.                                             00052100
052200     MOVE 0 TO WS-BELOW-THRESH-COUNT.                             00052200
052300     MOVE SPACES TO WS-PRINT-LOW-HEADER.                          00052300
052400     MOVE RPTP-THRESHOLD TO PL-THRESHOLD.                         00052400
052500     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-LOW-HEADER.           00052500
052600     PERFORM 710-CHECK-ONE-LOW-ACCT                               00052600
052700        VARYING WS-ACCT-IDX FROM 1 BY 1                           00052700
052800        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.                        00052800
052900     MOVE SPACES TO WS-PRINT-LOW-COUNT-LINE.                      00052900
053000     MOVE WS-BELOW-THRESH-COUNT TO PLC-COUNT.                     00053000
053100     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-LOW-COUNT-LINE.       00053100
053200*                                                                 00053200
053300 710-CHECK-ONE-LOW-ACCT.                                          00053300
053400     IF TAB-BALANCE (WS-ACCT-IDX) < RPTP-THRESHOLD                00053400
053500        ADD 1 TO WS-BELOW-THRESH-COUNT                            00053500
053600        PERFORM 410-PRINT-ONE-ACCT-BLOCK-SANS-TOTAL               00053600
053700     END-IF.                                                      00053700
053800*                                                                 00053800
053900 410-PRINT-ONE-ACCT-BLOCK-SANS-TOTAL.                             00053900
054000     MOVE SPACES TO WS-PRINT-ACCT-BLOCK.                          00054000
054100     MOVE TAB-ACCT-ID (WS-ACCT-IDX)     TO PB-ACCT-ID.            00054100
054200     MOVE TAB-HOLDER-NAME (WS-ACCT-IDX) TO PB-HOLDER-NAME.        00054200
054300     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK.           00054300
054400     MOVE SPACES TO WS-PRINT-ACCT-BLOCK-3.                        00054400
054500     MOVE TAB-EMAIL (WS-ACCT-IDX) TO PB3-EMAIL.                   00054500
054600     MOVE TAB-PHONE (WS-ACCT-IDX) TO PB3-PHONE.                   00054600
054700     WRITE RPTGEN-REPORT-LINE FROM WS-PRINT-ACCT-BLOCK-3.         00054700
054800*                                                                 00054800
054900 800-CSV-EXPORT-RTN.                                              00054900
055000     WRITE ACCOUNTS-CSV-LINE FROM WS-CSV-HEADER-LINE.             00055000
055100     PERFORM 810-WRITE-ONE-CSV-ROW                                00055100
055200        VARYING WS-ACCT-IDX FROM 1 BY 1                           00055200
055300        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.                        00055300
055400*                                                                 00055400
055500 810-WRITE-ONE-CSV-ROW.                                           00055500
055600     MOVE TAB-BALANCE (WS-ACCT-IDX) TO WS-CSV-BALANCE-EDIT.       00055600
055700     MOVE SPACES TO ACCOUNTS-CSV-LINE.                            00055700
055800     STRING TAB-ACCT-ID (WS-ACCT-IDX) DELIMITED BY SIZE           00055800
055900            ',' DELIMITED BY SIZE                                 00055900
056000            TAB-HOLDER-NAME (WS-ACCT-IDX) DELIMITED BY SPACE      00056000
056100            ',' DELIMITED BY SIZE                                 00056100
056200            WS-CSV-BALANCE-EDIT DELIMITED BY SIZE                 00056200
056300            ',' DELIMITED BY SIZE                                 00056300
056400            TAB-ACCT-TYPE (WS-ACCT-IDX) DELIMITED BY SPACE        00056400
056500            ',' DELIMITED BY SIZE                                 00056500
056600            TAB-EMAIL (WS-ACCT-IDX) DELIMITED BY SPACE            00056600
056700            ',' DELIMITED BY SIZE                                 00056700
056800            TAB-PHONE (WS-ACCT-IDX) DELIMITED BY SIZE             00056800
056900            ',' DELIMITED BY SIZE                                 00056900
057000            TAB-STATUS (WS-ACCT-IDX) DELIMITED BY SPACE           00057000
057100            ',' DELIMITED BY SIZE                                 00057100
057200            TAB-CREATED-DATE (WS-ACCT-IDX) DELIMITED BY SIZE      00057200
057300            INTO ACCOUNTS-CSV-LINE                                00057300
057400     END-STRING.                                                  00057400
057500     WRITE ACCOUNTS-CSV-LINE.                                     00057500
057600*                                                                 00057600
057700 700-OPEN-FILES.                                                  00057700
057800     OPEN INPUT  REPORT-PARM-FILE.                                00057800
057900     OPEN INPUT  TRANSACTION-LEDGER.                              00057900
058000     OPEN OUTPUT RPTGEN-REPORT-FILE.                              00058000
058100     OPEN OUTPUT ACCOUNTS-CSV-FILE.                               00058100
058200*                                                                 00058200
058300 900-CLOSE-FILES.                                                 00058300
058400     DISPLAY 'RPTGEN - COUNTERS AT CLOSE ' WS-REPORT-COUNTERS-ALT.00058400
058500     DISPLAY 'RPTGEN - MONEY ACCUM AT CLOSE ' WS-MONEY-ACCUM-ALT. 00058500
058600     CLOSE REPORT-PARM-FILE.                                      00058600
058700     CLOSE TRANSACTION-LEDGER.                                    00058700
058800     CLOSE RPTGEN-REPORT-FILE.                                    00058800
058900     CLOSE ACCOUNTS-CSV-FILE.                                     00058900
