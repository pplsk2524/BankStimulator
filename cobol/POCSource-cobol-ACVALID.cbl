000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE TRUST DATA CENTER     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ACVALID.                                          00000600
000700 AUTHOR.        D. F. STOUT.                                      00000700
000800 INSTALLATION.  MIDSTATE TRUST DATA CENTER.                       00000800
000900 DATE-WRITTEN.  06/02/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300* FIELD-LEVEL SANITIZE/VALIDATE SUBROUTINE FOR THE ACCOUNT        00001300
001400* SUBSYSTEM.  CALLED BY ACMAINT (ACCOUNT CREATE) AND BY           00001400
001500* TRNPOST (DEPOSIT/WITHDRAW/TRANSFER AMOUNT CHECKS).  DOES NOT    00001500
001600* TOUCH ANY FILE -- PURE WORKING-STORAGE IN, WORKING-STORAGE OUT. 00001600
001700*                                                                 00001700
001800* PARAMETER 1 (WS-FIELD-CODE) SELECTS WHICH CHECK TO RUN:         00001800
001900*     'I' = ACCOUNT ID           'N' = HOLDER NAME                00001900
002000*     'E' = EMAIL ADDRESS        'P' = PHONE NUMBER               00002000
002100*     'A' = AMOUNT (2 DECIMALS, GREATER THAN ZERO)                00002100
002200*     'B' = INITIAL BALANCE (GREATER THAN OR EQUAL TO ZERO)       00002200
002300*                                                                 00002300
002400***************************************************************** 00002400
002500*                   MAINTENANCE  HISTORY                          00002500
002600***************************************************************** 00002600
002700*   06/02/94  DFS  ORIGINAL SUBROUTINE - ACCT ID AND NAME CHECKS  00002700
002800*   08/19/94  DFS  ADDED EMAIL AND PHONE FORMAT CHECKS            00002800
002900*   01/30/95  DFS  ADDED SANITIZE (TRIM/CASE-FOLD) ENTRY POINT    00002900
003000*   07/11/96  RDM  TITLE-CASE HOLDER NAME PER WORD, TKT AC-0087   00003000
003100*   11/03/98  RDM  YEAR 2000 REVIEW - NO DATE FIELDS HERE, N/C    00003100
003200*   04/22/99  RDM  AMOUNT CHECK NOW REJECTS MORE THAN 2 DECIMALS  00003200
003300*   09/09/03  JLK  ADDED BALANCE-VS-ZERO CHECK FOR NEW ACCOUNTS   00003300
003400*   02/17/02  JLK  PHONE FIRST-DIGIT 6-9 RULE, TKT AC-0219        00003400
003500*   05/30/07  JLK  EMAIL TLD MUST BE 2+ LETTERS, TKT AC-0401      00003500
003600*   03/14/11  WFH  REWORKED SANITIZE TO STRIP DASH/SPACE IN PHONE 00003600
003700*   05/30/07  JLK  REJECT ALL-ZERO ACCT ID SUFFIX, TKT AC-0231    00003700
003800*   03/22/11  WFH  LINKAGE PARMS TO 77-LEVEL PER SHOP STANDARD    00003800
003900*   04/05/11  WFH  EMAIL LOCAL-PART/DOMAIN NOW CHAR-CLASS SCANNED 00003900
004000*                  AND TLD MUST COME BACK ALL LETTERS, TKT AC-051600004000
004100***************************************************************** 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-370.                                       00004400
004500 OBJECT-COMPUTER.  IBM-370.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800 DATA DIVISION.                                                   00004800
004900 WORKING-STORAGE SECTION.                                         00004900
005000*                                                                 00005000
005100 01  WS-VALIDATE-WORK.                                            00005100
005200     05  WS-FLD-LENGTH          PIC S9(04) COMP VALUE +0.         00005200
005300     05  WS-FLD-SUB             PIC S9(04) COMP VALUE +0.         00005300
005400     05  WS-WORD-START-SW       PIC X(01) VALUE 'Y'.              00005400
005500         88  WS-AT-WORD-START   VALUE 'Y'.                        00005500
005600     05  WS-DIGIT-COUNT         PIC S9(04) COMP VALUE +0.         00005600
005700     05  WS-AT-SIGN-SUB         PIC S9(04) COMP VALUE +0.         00005700
005800     05  WS-DOT-SUB             PIC S9(04) COMP VALUE +0.         00005800
005900     05  WS-DECIMAL-SUB         PIC S9(04) COMP VALUE +0.         00005900
006000     05  FILLER                 PIC X(01).                        00006000
006100*                                                                 00006100
006200 01  WS-CHAR-CLASSES.                                             00006200
006300     05  WS-ONE-CHAR            PIC X(01).                        00006300
006400     05  WS-ONE-CHAR-N REDEFINES WS-ONE-CHAR PIC 9(01).           00006400
006500     05  FILLER                 PIC X(02).                        00006500
006600*                                                                 00006600
006700*    ALTERNATE CHARACTER VIEW OF THE SCAN SUBSCRIPTS FOR AN ABEND 00006700
006800*    SNAP - SAME HOUSE HABIT AS THE ACCOUNT-TABLE LOADER.         00006800
006900 01  WS-VALIDATE-WORK-ALT REDEFINES WS-VALIDATE-WORK              00006900
007000                             PIC X(14).                           00007000
007100*                                                                 00007100
007200*    HOLDS THE 3-DIGIT ACCOUNT-ID SUFFIX SO IT CAN BE CHECKED AS A00007200
007300*    NUMBER AS WELL AS "IS NUMERIC" - REJECTS AN ALL-ZERO SUFFIX, 00007300
007400*    WHICH THE OLD EDIT LET THROUGH - TKT AC-0231.                00007400
007500 01  WS-ACCTID-SUFFIX           PIC X(03) VALUE SPACES.           00007500
007600 01  WS-ACCTID-SUFFIX-N REDEFINES WS-ACCTID-SUFFIX PIC 9(03).     00007600
007700*                                                                 00007700
007800*    EMAIL CHARACTER-CLASS SCAN ITEMS CARRIED AT THE 77-LEVEL PER 00007800
007900*    SHOP STANDARD - WFH 04/05/11.                                00007900
008000 77  WS-EMAIL-CLASS-OK-SW       PIC X(01) VALUE 'Y'.              00008000
008100     88  WS-EMAIL-CLASS-IS-OK   VALUE 'Y'.                        00008100
008200 77  WS-TLD-START-SUB           PIC S9(04) COMP VALUE +0.         00008200
008300*                                                                 00008300
008400 LINKAGE SECTION.                                                 00008400
008500*    SCALAR CALL PARAMETERS CARRIED AT THE 77-LEVEL PER SHOP      00008500
008600*    STANDARD - WFH 03/22/11.                                     00008600
008700 77  LK-FIELD-CODE              PIC X(01).                        00008700
008800 77  LK-FIELD-VALUE             PIC X(50).                        00008800
008900 77  LK-FIELD-OK-SW             PIC X(01).                        00008900
009000     88  LK-FIELD-IS-OK         VALUE 'Y'.                        00009000
009100 77  LK-ERROR-MESSAGE           PIC X(50).                        00009100
009200*                                                                 00009200
009300***************************************************************** 00009300
009400 PROCEDURE DIVISION USING LK-FIELD-CODE LK-FIELD-VALUE            00009400
009500                          LK-FIELD-OK-SW LK-ERROR-MESSAGE.        00009500
009600***************************************************************** 00009600
009700*                                                                 00009700
009800 000-MAIN.                                                        00009800
009900     MOVE 'Y'          TO LK-FIELD-OK-SW.                         00009900
010000     MOVE SPACES       TO LK-ERROR-MESSAGE.                       00010000
010100     PERFORM 050-SANITIZE-FIELD.                                  00010100
010200     EVALUATE LK-FIELD-CODE                                       00010200
010300        WHEN 'I'  PERFORM 100-VALIDATE-ACCOUNT-ID                 00010300
010400        WHEN 'N'  PERFORM 110-VALIDATE-HOLDER-NAME                00010400
010500        WHEN 'E'  PERFORM 120-VALIDATE-EMAIL                      00010500
010600        WHEN 'P'  PERFORM 130-VALIDATE-PHONE                      00010600
010700        WHEN 'A'  PERFORM 140-VALIDATE-AMOUNT                     00010700
010800        WHEN 'B'  PERFORM 150-VALIDATE-INIT-BALANCE               00010800
010900        WHEN OTHER                                                00010900
011000           MOVE 'N' TO LK-FIELD-OK-SW                             00011000
011100           MOVE 'UNKNOWN VALIDATION FIELD CODE'                   00011100
011200                                TO LK-ERROR-MESSAGE               00011200
011300           DISPLAY 'ACVALID - SCAN WORK AT REJECT '               00011300
011400              WS-VALIDATE-WORK-ALT                                00011400
011500     END-EVALUATE.                                                00011500
011600     GOBACK.                                                      00011600
011700*                                                                 00011700
011800 050-SANITIZE-FIELD.                                              00011800
011900*    TRIM TRAILING SPACES AND FOLD CASE PER FIELD CODE. THE       00011900
012000*    CALLER'S FIELD IS REWRITTEN IN PLACE - WFH 03/14/11.         00012000
012100     EVALUATE LK-FIELD-CODE                                       00012100
012200        WHEN 'I'                                                  00012200
012300           INSPECT LK-FIELD-VALUE CONVERTING                      00012300
012400              'abcdefghijklmnopqrstuvwxyz' TO                     00012400
012500              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                        00012500
012600        WHEN 'E'                                                  00012600
012700           INSPECT LK-FIELD-VALUE CONVERTING                      00012700
012800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                     00012800
012900              'abcdefghijklmnopqrstuvwxyz'                        00012900
013000        WHEN 'P'                                                  00013000
013100           INSPECT LK-FIELD-VALUE REPLACING ALL '-' BY SPACE      00013100
013200           PERFORM 055-SQUEEZE-PHONE-SPACES                       00013200
013300        WHEN 'N'                                                  00013300
013400           PERFORM 056-TITLE-CASE-NAME                            00013400
013500     END-EVALUATE.                                                00013500
013600*                                                                 00013600
013700 055-SQUEEZE-PHONE-SPACES.                                        00013700
013800*    DROP EMBEDDED SPACES LEFT BY THE DASH-STRIP ABOVE.           00013800
013900     MOVE SPACES TO WS-CHAR-CLASSES.                              00013900
014000     MOVE 1 TO WS-FLD-SUB.                                        00014000
014100     PERFORM 057-SQUEEZE-ONE-CHAR VARYING WS-FLD-LENGTH           00014100
014200        FROM 1 BY 1 UNTIL WS-FLD-LENGTH > 50.                     00014200
014300*                                                                 00014300
014400 057-SQUEEZE-ONE-CHAR.                                            00014400
014500     IF LK-FIELD-VALUE(WS-FLD-LENGTH:1) NOT = SPACE               00014500
014600        MOVE LK-FIELD-VALUE(WS-FLD-LENGTH:1)                      00014600
014700                         TO WS-ONE-CHAR                           00014700
014800        MOVE WS-ONE-CHAR TO LK-FIELD-VALUE(WS-FLD-SUB:1)          00014800
014900        ADD 1 TO WS-FLD-SUB                                       00014900
015000     END-IF.                                                      00015000
015100*                                                                 00015100
015200 056-TITLE-CASE-NAME.                                             00015200
015300*    UPPER-CASE FIRST LETTER OF EACH WORD, LOWER THE REST - AS    00015300
015400*    REQUESTED BY BRANCH OPS FOR STATEMENTS - RDM 07/11/96.       00015400
015500     MOVE 'Y' TO WS-WORD-START-SW.                                00015500
015600     PERFORM 058-FOLD-ONE-CHAR VARYING WS-FLD-SUB                 00015600
015700        FROM 1 BY 1 UNTIL WS-FLD-SUB > 50.                        00015700
015800*                                                                 00015800
015900 058-FOLD-ONE-CHAR.                                               00015900
016000     IF LK-FIELD-VALUE(WS-FLD-SUB:1) = SPACE                      00016000
016100        MOVE 'Y' TO WS-WORD-START-SW                              00016100
016200     ELSE                                                         00016200
016300        IF WS-AT-WORD-START                                       00016300
016400           INSPECT LK-FIELD-VALUE(WS-FLD-SUB:1) CONVERTING        00016400
016500              'abcdefghijklmnopqrstuvwxyz' TO                     00016500
016600              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                        00016600
016700           MOVE 'N' TO WS-WORD-START-SW                           00016700
016800        ELSE                                                      00016800
016900           INSPECT LK-FIELD-VALUE(WS-FLD-SUB:1) CONVERTING        00016900
017000              'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                     00017000
017100              'abcdefghijklmnopqrstuvwxyz'                        00017100
017200        END-IF                                                    00017200
017300     END-IF.                                                      00017300
017400*                                                                 00017400
017500 100-VALIDATE-ACCOUNT-ID.                                         00017500
017600*    MUST BE 'ACC' FOLLOWED BY 3 TO 6 NUMERIC DIGITS, FIELD IS    00017600
017700*    FIXED AT 6 CHARS SO WE REQUIRE EXACTLY ACC + 3 DIGITS HERE.  00017700
017800     IF LK-FIELD-VALUE(1:3) NOT = 'ACC'                           00017800
017900        MOVE 'N' TO LK-FIELD-OK-SW                                00017900
018000        MOVE 'ACCOUNT ID MUST START WITH ACC' TO LK-ERROR-MESSAGE 00018000
018100     ELSE                                                         00018100
018200        IF LK-FIELD-VALUE(4:3) IS NOT NUMERIC                     00018200
018300           MOVE 'N' TO LK-FIELD-OK-SW                             00018300
018400           MOVE 'ACCOUNT ID MUST END IN 3-6 DIGITS'               00018400
018500                                TO LK-ERROR-MESSAGE               00018500
018600        ELSE                                                      00018600
018700           MOVE LK-FIELD-VALUE(4:3) TO WS-ACCTID-SUFFIX           00018700
018800           IF WS-ACCTID-SUFFIX-N = ZERO                           00018800
018900              MOVE 'N' TO LK-FIELD-OK-SW                          00018900
019000              MOVE 'ACCOUNT ID SUFFIX MAY NOT BE ALL ZEROS'       00019000
019100                                TO LK-ERROR-MESSAGE               00019100
019200           END-IF                                                 00019200
019300        END-IF                                                    00019300
019400     END-IF.                                                      00019400
019500*                                                                 00019500
019600 110-VALIDATE-HOLDER-NAME.                                        00019600
019700*    3-50 CHARS AFTER TRIM, FIRST CHAR A LETTER, REST LETTERS     00019700
019800*    OR SPACES ONLY.                                              00019800
019900     MOVE 0 TO WS-FLD-LENGTH.                                     00019900
020000     INSPECT LK-FIELD-VALUE TALLYING WS-FLD-LENGTH                00020000
020100        FOR CHARACTERS BEFORE INITIAL '  '.                       00020100
020200     IF WS-FLD-LENGTH < 3                                         00020200
020300        MOVE 'N' TO LK-FIELD-OK-SW                                00020300
020400        MOVE 'HOLDER NAME MUST BE AT LEAST 3 CHARACTERS'          00020400
020500                                TO LK-ERROR-MESSAGE               00020500
020600     ELSE                                                         00020600
020700        IF LK-FIELD-VALUE(1:1) < 'A' OR LK-FIELD-VALUE(1:1) > 'z' 00020700
020800           MOVE 'N' TO LK-FIELD-OK-SW                             00020800
020900           MOVE 'HOLDER NAME MUST START WITH A LETTER'            00020900
021000                                TO LK-ERROR-MESSAGE               00021000
021100        ELSE                                                      00021100
021200           PERFORM 112-CHECK-NAME-CHARS                           00021200
021300        END-IF                                                    00021300
021400     END-IF.                                                      00021400
021500*                                                                 00021500
021600 112-CHECK-NAME-CHARS.                                            00021600
021700     MOVE 'Y' TO LK-FIELD-OK-SW.                                  00021700
021800     PERFORM 114-CHECK-ONE-NAME-CHAR VARYING WS-FLD-SUB           00021800
021900        FROM 1 BY 1 UNTIL WS-FLD-SUB > WS-FLD-LENGTH              00021900
022000        OR NOT LK-FIELD-IS-OK.                                    00022000
022100     IF NOT LK-FIELD-IS-OK                                        00022100
022200        MOVE 'HOLDER NAME MUST BE LETTERS AND SPACES ONLY'        00022200
022300                                TO LK-ERROR-MESSAGE               00022300
022400     END-IF.                                                      00022400
022500*                                                                 00022500
022600 114-CHECK-ONE-NAME-CHAR.                                         00022600
022700     IF LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = SPACE                  00022700
022800        IF LK-FIELD-VALUE(WS-FLD-SUB:1) < 'A'                     00022800
022900           OR LK-FIELD-VALUE(WS-FLD-SUB:1) > 'z'                  00022900
023000              MOVE 'N' TO LK-FIELD-OK-SW                          00023000
023100        END-IF                                                    00023100
023200     END-IF.                                                      00023200
023300*                                                                 00023300
023400 120-VALIDATE-EMAIL.                                              00023400
023500*    LOCAL-PART @ DOMAIN . TLD(2+).  LOCAL-PART AND DOMAIN BYTES  00023500
023600*    ARE NOW CHECKED AGAINST THE ALLOWED CHARACTER SET THE SAME   00023600
023700*    SCAN-AND-FLAG WAY AS 112/114-CHECK-NAME-CHARS, AND THE TLD   00023700
023800*    ITSELF MUST COME BACK ALL LETTERS - WFH 04/05/11, AC-0516.   00023800
023900     MOVE 0 TO WS-AT-SIGN-SUB.                                    00023900
024000     MOVE 0 TO WS-DOT-SUB.                                        00024000
024100     MOVE 'Y' TO WS-EMAIL-CLASS-OK-SW.                            00024100
024200     PERFORM 122-SCAN-EMAIL VARYING WS-FLD-SUB FROM 1 BY 1        00024200
024300        UNTIL WS-FLD-SUB > 50.                                    00024300
024400     IF WS-AT-SIGN-SUB = 0 OR WS-AT-SIGN-SUB = 1                  00024400
024500        MOVE 'N' TO LK-FIELD-OK-SW                                00024500
024600        MOVE 'EMAIL MUST HAVE A LOCAL PART AND AN @'              00024600
024700                                TO LK-ERROR-MESSAGE               00024700
024800     ELSE                                                         00024800
024900        IF WS-DOT-SUB = 0 OR WS-DOT-SUB < WS-AT-SIGN-SUB + 2      00024900
025000           MOVE 'N' TO LK-FIELD-OK-SW                             00025000
025100           MOVE 'EMAIL MUST HAVE A DOMAIN AND A DOT'              00025100
025200                                TO LK-ERROR-MESSAGE               00025200
025300        ELSE                                                      00025300
025400           IF 50 - WS-DOT-SUB < 2                                 00025400
025500              MOVE 'N' TO LK-FIELD-OK-SW                          00025500
025600              MOVE 'EMAIL TLD MUST BE AT LEAST 2 LETTERS'         00025600
025700                                TO LK-ERROR-MESSAGE               00025700
025800           ELSE                                                   00025800
025900              IF NOT WS-EMAIL-CLASS-IS-OK                         00025900
026000                 MOVE 'N' TO LK-FIELD-OK-SW                       00026000
026100                 MOVE 'EMAIL HAS A CHARACTER NOT ALLOWED'         00026100
026200                                TO LK-ERROR-MESSAGE               00026200
026300              ELSE                                                00026300
026400                 PERFORM 124-CHECK-EMAIL-TLD                      00026400
026500              END-IF                                              00026500
026600           END-IF                                                 00026600
026700        END-IF                                                    00026700
026800     END-IF.                                                      00026800
026900*                                                                 00026900
027000 122-SCAN-EMAIL.                                                  00027000
027100     IF LK-FIELD-VALUE(WS-FLD-SUB:1) = '@' AND WS-AT-SIGN-SUB = 0 00027100
027200        MOVE WS-FLD-SUB TO WS-AT-SIGN-SUB                         00027200
027300     END-IF.                                                      00027300
027400     IF LK-FIELD-VALUE(WS-FLD-SUB:1) = '.' AND WS-AT-SIGN-SUB > 0 00027400
027500        MOVE WS-FLD-SUB TO WS-DOT-SUB                             00027500
027600     END-IF.                                                      00027600
027700     PERFORM 123-CHECK-ONE-EMAIL-CHAR.                            00027700
027800*                                                                 00027800
027900 123-CHECK-ONE-EMAIL-CHAR.                                        00027900
028000*    LOCAL-PART MAY USE LETTERS, DIGITS, '+', '_', '.' AND '-'.   00028000
028100*    DOMAIN MAY USE LETTERS, DIGITS, '.' AND '-' ONLY - THE '@'   00028100
028200*    ITSELF IS A SEPARATOR, NOT A DATA BYTE, AND IS SKIPPED - WFH 00028200
028300*    04/05/11, AC-0516.                                           00028300
028400     IF LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = SPACE                  00028400
028500        AND WS-FLD-SUB NOT = WS-AT-SIGN-SUB                       00028500
028600        IF WS-AT-SIGN-SUB = 0                                     00028600
028700           PERFORM 125-CHECK-LOCAL-PART-CHAR                      00028700
028800        ELSE                                                      00028800
028900           PERFORM 126-CHECK-DOMAIN-CHAR                          00028900
029000        END-IF                                                    00029000
029100     END-IF.                                                      00029100
029200*                                                                 00029200
029300 125-CHECK-LOCAL-PART-CHAR.                                       00029300
029400     IF (LK-FIELD-VALUE(WS-FLD-SUB:1) < 'A'                       00029400
029500           OR LK-FIELD-VALUE(WS-FLD-SUB:1) > 'z')                 00029500
029600        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT NUMERIC              00029600
029700        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = '+'                00029700
029800        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = '_'                00029800
029900        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = '.'                00029900
030000        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = '-'                00030000
030100           MOVE 'N' TO WS-EMAIL-CLASS-OK-SW                       00030100
030200     END-IF.                                                      00030200
030300*                                                                 00030300
030400 126-CHECK-DOMAIN-CHAR.                                           00030400
030500     IF (LK-FIELD-VALUE(WS-FLD-SUB:1) < 'A'                       00030500
030600           OR LK-FIELD-VALUE(WS-FLD-SUB:1) > 'z')                 00030600
030700        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT NUMERIC              00030700
030800        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = '.'                00030800
030900        AND LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = '-'                00030900
031000           MOVE 'N' TO WS-EMAIL-CLASS-OK-SW                       00031000
031100     END-IF.                                                      00031100
031200*                                                                 00031200
031300 124-CHECK-EMAIL-TLD.                                             00031300
031400*    TLD BYTES (AFTER THE LAST DOT) MUST COME BACK LETTERS ONLY - 00031400
031500*    A DIGIT OR PUNCTUATION TLD IS NOT A REAL DOMAIN SUFFIX -     00031500
031600*    AC-0516.                                                     00031600
031700     MOVE 'Y' TO WS-EMAIL-CLASS-OK-SW.                            00031700
031800     COMPUTE WS-TLD-START-SUB = WS-DOT-SUB + 1.                   00031800
031900     PERFORM 127-CHECK-ONE-TLD-CHAR VARYING WS-FLD-SUB            00031900
032000        FROM WS-TLD-START-SUB BY 1 UNTIL WS-FLD-SUB > 50.         00032000
032100     IF NOT WS-EMAIL-CLASS-IS-OK                                  00032100
032200        MOVE 'N' TO LK-FIELD-OK-SW                                00032200
032300        MOVE 'EMAIL TLD MUST BE LETTERS ONLY'                     00032300
032400                                TO LK-ERROR-MESSAGE               00032400
032500     END-IF.                                                      00032500
032600*                                                                 00032600
032700 127-CHECK-ONE-TLD-CHAR.                                          00032700
032800     IF LK-FIELD-VALUE(WS-FLD-SUB:1) NOT = SPACE                  00032800
032900        IF LK-FIELD-VALUE(WS-FLD-SUB:1) < 'a'                     00032900
033000           OR LK-FIELD-VALUE(WS-FLD-SUB:1) > 'z'                  00033000
033100              MOVE 'N' TO WS-EMAIL-CLASS-OK-SW                    00033100
033200        END-IF                                                    00033200
033300     END-IF.                                                      00033300
033400*                                                                 00033400
033500 130-VALIDATE-PHONE.                                              00033500
033600*    EXACTLY 10 DIGITS, FIRST DIGIT 6 THROUGH 9 - MOBILE RANGE    00033600
033700*    PER THE RETAIL BANKING GROUP - JLK 02/17/02.                 00033700
033800     IF LK-FIELD-VALUE(1:10) IS NOT NUMERIC                       00033800
033900        MOVE 'N' TO LK-FIELD-OK-SW                                00033900
034000        MOVE 'PHONE MUST BE 10 DIGITS' TO LK-ERROR-MESSAGE        00034000
034100     ELSE                                                         00034100
034200        IF LK-FIELD-VALUE(1:1) < '6'                              00034200
034300           MOVE 'N' TO LK-FIELD-OK-SW                             00034300
034400           MOVE 'PHONE FIRST DIGIT MUST BE 6 THROUGH 9'           00034400
034500                                TO LK-ERROR-MESSAGE               00034500
034600        END-IF                                                    00034600
034700     END-IF.                                                      00034700
034800*                                                                 00034800
034900 140-VALIDATE-AMOUNT.                                             00034900
035000*    AMOUNT IS CARRIED BY THE CALLER AS AN EDITED X(50) FIELD     00035000
035100*    SO WE CAN CHECK DECIMAL PLACES BEFORE NUMERIC CONVERSION.    00035100
035200     PERFORM 142-SCAN-DECIMAL-POINT.                              00035200
035300     IF LK-FIELD-VALUE(1:10) = SPACES                             00035300
035400        MOVE 'N' TO LK-FIELD-OK-SW                                00035400
035500        MOVE 'AMOUNT IS REQUIRED' TO LK-ERROR-MESSAGE             00035500
035600     ELSE                                                         00035600
035700        IF WS-DECIMAL-SUB > 0 AND 50 - WS-DECIMAL-SUB > 2         00035700
035800           MOVE 'N' TO LK-FIELD-OK-SW                             00035800
035900           MOVE 'AMOUNT MAY HAVE AT MOST 2 DECIMAL PLACES'        00035900
036000                                TO LK-ERROR-MESSAGE               00036000
036100        END-IF                                                    00036100
036200     END-IF.                                                      00036200
036300*                                                                 00036300
036400 142-SCAN-DECIMAL-POINT.                                          00036400
036500     MOVE 0 TO WS-DECIMAL-SUB.                                    00036500
036600     PERFORM 144-SCAN-ONE-AMOUNT-CHAR VARYING WS-FLD-SUB          00036600
036700        FROM 1 BY 1 UNTIL WS-FLD-SUB > 50.                        00036700
036800*                                                                 00036800
036900 144-SCAN-ONE-AMOUNT-CHAR.                                        00036900
037000     IF LK-FIELD-VALUE(WS-FLD-SUB:1) = '.' AND WS-DECIMAL-SUB = 0 00037000
037100        MOVE WS-FLD-SUB TO WS-DECIMAL-SUB                         00037100
037200     END-IF.                                                      00037200
037300*                                                                 00037300
037400 150-VALIDATE-INIT-BALANCE.                                       00037400
037500*    OPENING BALANCE MAY BE ZERO BUT NOT NEGATIVE.                00037500
037600     IF LK-FIELD-VALUE(1:1) = '-'                                 00037600
037700        MOVE 'N' TO LK-FIELD-OK-SW                                00037700
037800        MOVE 'INITIAL BALANCE MAY NOT BE NEGATIVE'                00037800
037900                                TO LK-ERROR-MESSAGE               00037900
038000     END-IF.                                                      00038000
