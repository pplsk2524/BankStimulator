000100***************************************************************** 00000100
000200* TRANREC  --  TRANSACTION LEDGER RECORD LAYOUT                   00000200
000300*                                                                 00000300
000400* APPEND-ONLY LEDGER ENTRY.  COPY WITH REPLACING ==:TAG:== BY     00000400
000500* ==xxxxxxx== THE SAME WAY ACCTREC IS COPIED.                     00000500
000600*                                                                 00000600
000700* MAINTENANCE HISTORY                                             00000700
000800*   06/02/94  DFS  ORIGINAL LEDGER LAYOUT                         00000800
000900*   11/03/98  RDM  Y2K DATE REDEFINES, WIDENED DESCRIPTION TO 40  00000900
001000*   09/09/03  JLK  ADDED REFERENCE-ACCOUNT-ID FOR TRANSFER POSTING00001000
001100***************************************************************** 00001100
001200 01  :TAG:-RECORD.                                                00001200
001300     05  :TAG:-TRAN-ID             PIC 9(06).                     00001300
001400     05  :TAG:-ACCT-ID             PIC X(06).                     00001400
001500     05  :TAG:-TYPE                PIC X(12).                     00001500
001600         88  :TAG:-IS-DEPOSIT      VALUE 'DEPOSIT     '.          00001600
001700         88  :TAG:-IS-WITHDRAWAL   VALUE 'WITHDRAWAL  '.          00001700
001800         88  :TAG:-IS-XFER-OUT     VALUE 'TRANSFER-OUT'.          00001800
001900         88  :TAG:-IS-XFER-IN      VALUE 'TRANSFER-IN '.          00001900
002000     05  :TAG:-AMOUNT              PIC S9(9)V99 COMP-3.           00002000
002100     05  :TAG:-BALANCE-AFTER       PIC S9(9)V99 COMP-3.           00002100
002200     05  :TAG:-DESCRIPTION         PIC X(40).                     00002200
002300     05  :TAG:-DATE                PIC X(08).                     00002300
002400*    Y2K REMEDIATION - RDM 11/03/98                               00002400
002500     05  :TAG:-DATE-R REDEFINES :TAG:-DATE.                       00002500
002600         10  :TAG:-DATE-CCYY       PIC 9(04).                     00002600
002700         10  :TAG:-DATE-MM         PIC 9(02).                     00002700
002800         10  :TAG:-DATE-DD         PIC 9(02).                     00002800
002900     05  :TAG:-TIME                PIC X(06).                     00002900
003000     05  :TAG:-STATUS              PIC X(07).                     00003000
003100         88  :TAG:-SUCCESS         VALUE 'SUCCESS'.               00003100
003200         88  :TAG:-FAILED          VALUE 'FAILED '.               00003200
003300     05  :TAG:-REF-ACCT-ID         PIC X(06).                     00003300
003400     05  FILLER                    PIC X(04).                     00003400
