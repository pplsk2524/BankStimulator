000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDSTATE TRUST DATA CENTER     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    TRNPOST.                                          00000600
000700 AUTHOR.        D. F. STOUT.                                      00000700
000800 INSTALLATION.  MIDSTATE TRUST DATA CENTER.                       00000800
000900 DATE-WRITTEN.  06/02/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300* POSTS DEPOSIT, WITHDRAWAL AND TRANSFER REQUEST CARDS AGAINST    00001300
001400* THE ACTIVE ACCOUNT TABLE (LOADED BY ACTBLD) AND APPENDS A       00001400
001500* TRANSACTION LEDGER ENTRY FOR EACH SUCCESSFUL POST.  AT END OF   00001500
001600* RUN THE ACCOUNT MASTER IS REWRITTEN COMPLETE WITH THE NEW       00001600
001700* BALANCES AND THE NEXT-TRANSACTION-ID CONTROL RECORD IS UPDATED. 00001700
001800*                                                                 00001800
001900* MINIMUM BALANCE AND SUFFICIENT-FUNDS CHECKS ARE ENFORCED HERE,  00001900
002000* NOT IN THE TABLE LOADER - SEE 300/310/320 BELOW.  A TRANSFER    00002000
002100* POSTS TWO LEDGER ENTRIES, ONE AGAINST EACH ACCOUNT, CROSS       00002100
002200* REFERENCING THE OTHER ACCOUNT ID.                               00002200
002300*                                                                 00002300
002400***************************************************************** 00002400
002500*                   MAINTENANCE  HISTORY                          00002500
002600***************************************************************** 00002600
002700*   06/02/94  DFS  ORIGINAL DEPOSIT/WITHDRAWAL POSTING PROGRAM    00002700
002800*   08/19/94  DFS  ADDED MINIMUM BALANCE CHECK ON WITHDRAWAL      00002800
002900*   01/30/95  DFS  ADDED TRANSFER REQUEST TYPE                    00002900
003000*   07/11/96  RDM  DEFAULT DESCRIPTION WHEN CARD LEAVES IT BLANK  00003000
003100*   11/03/98  RDM  YEAR 2000 - TRAN-DATE NOW CCYYMMDD, TKT AC-020200003100
003200*   04/22/99  RDM  TRAN-CONTROL FILE FOR MONOTONIC TRAN-ID, AC-21000003200
003300*   09/09/03  JLK  REJECT TRANSFER TO SAME ACCOUNT, TKT AC-0346   00003300
003400*   02/17/02  JLK  COMPUTE ROUNDED MODE NEAREST-AWAY-FROM-ZERO    00003400
003500*                  ON ALL BALANCE ARITHMETIC, TKT AC-0220         00003500
003600*   03/14/11  WFH  LOAD TABLE VIA CALL ACTBLD INSTEAD OF OWN LOOP 00003600
003700*   03/14/11  WFH  POST COUNTER SNAP DISPLAY AT CLOSE, TKT AC-051200003700
003800*   03/22/11  WFH  STANDALONE WORK/COUNT ITEMS TO 77-LEVEL PER    00003800
003900*                  SHOP STANDARD                                  00003900
004000***************************************************************** 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER.  IBM-370.                                       00004300
004400 OBJECT-COMPUTER.  IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMSTR                 00004900
005000            FILE STATUS IS WS-MASTER-IN-STATUS.                   00005000
005100     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMSTR-OUT             00005100
005200            FILE STATUS IS WS-MASTER-OUT-STATUS.                  00005200
005300     SELECT TRAN-REQUEST-FILE  ASSIGN TO TRANREQ                  00005300
005400            FILE STATUS IS WS-REQUEST-STATUS.                     00005400
005500     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLEDG-OUT             00005500
005600            FILE STATUS IS WS-LEDGER-STATUS.                      00005600
005700     SELECT TRAN-CONTROL-FILE  ASSIGN TO TRANCTL                  00005700
005800            FILE STATUS IS WS-CONTROL-STATUS.                     00005800
005900     SELECT POST-REPORT-FILE   ASSIGN TO RPTOUT                   00005900
006000            FILE STATUS IS WS-REPORT-STATUS.                      00006000
006100*                                                                 00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400 FD  ACCOUNT-MASTER-IN                                            00006400
006500     RECORDING MODE IS F                                          00006500
006600     LABEL RECORDS ARE STANDARD.                                  00006600
006700 COPY ACCTREC REPLACING ==:TAG:== BY ==MSTIN==.                   00006700
006800*                                                                 00006800
006900 FD  ACCOUNT-MASTER-OUT                                           00006900
007000     RECORDING MODE IS F                                          00007000
007100     LABEL RECORDS ARE STANDARD.                                  00007100
007200 COPY ACCTREC REPLACING ==:TAG:== BY ==MSTOUT==.                  00007200
007300*                                                                 00007300
007400 FD  TRAN-REQUEST-FILE                                            00007400
007500     RECORDING MODE IS F                                          00007500
007600     LABEL RECORDS ARE STANDARD.                                  00007600
007700 01  TRAN-REQUEST-RECORD.                                         00007700
007800     05  TR-REQUEST-TYPE        PIC X(01).                        00007800
007900         88  TR-IS-DEPOSIT      VALUE 'D'.                        00007900
008000         88  TR-IS-WITHDRAWAL   VALUE 'W'.                        00008000
008100         88  TR-IS-TRANSFER     VALUE 'T'.                        00008100
008200     05  TR-FROM-ACCT-ID        PIC X(06).                        00008200
008300     05  TR-TO-ACCT-ID          PIC X(06).                        00008300
008400     05  TR-AMOUNT              PIC S9(9)V99.                     00008400
008500     05  TR-DESCRIPTION         PIC X(40).                        00008500
008600     05  FILLER                 PIC X(04).                        00008600
008700*                                                                 00008700
008800 FD  TRANSACTION-LEDGER                                           00008800
008900     RECORDING MODE IS F                                          00008900
009000     LABEL RECORDS ARE STANDARD.                                  00009000
009100 COPY TRANREC REPLACING ==:TAG:== BY ==LEDGOUT==.                 00009100
009200*                                                                 00009200
009300 FD  TRAN-CONTROL-FILE                                            00009300
009400     RECORDING MODE IS F                                          00009400
009500     LABEL RECORDS ARE STANDARD.                                  00009500
009600 01  TRAN-CONTROL-RECORD.                                         00009600
009700     05  TC-LAST-TRAN-ID        PIC 9(06).                        00009700
009800     05  FILLER                 PIC X(10).                        00009800
009900*                                                                 00009900
010000 FD  POST-REPORT-FILE                                             00010000
010100     RECORDING MODE IS F                                          00010100
010200     LABEL RECORDS ARE STANDARD.                                  00010200
010300 01  POST-REPORT-LINE           PIC X(132).                       00010300
010400*                                                                 00010400
010500 WORKING-STORAGE SECTION.                                         00010500
010600*                                                                 00010600
010700 COPY ACCTTAB.                                                    00010700
010800 COPY ACCTCOM.                                                    00010800
010900*                                                                 00010900
011000 01  WS-FILE-STATUS-GROUP.                                        00011000
011100     05  WS-MASTER-IN-STATUS    PIC X(02) VALUE SPACES.           00011100
011200         88  WS-MASTER-IN-OK    VALUE '00'.                       00011200
011300         88  WS-MASTER-IN-EOF   VALUE '10'.                       00011300
011400     05  WS-MASTER-OUT-STATUS   PIC X(02) VALUE SPACES.           00011400
011500     05  WS-REQUEST-STATUS      PIC X(02) VALUE SPACES.           00011500
011600         88  WS-REQUEST-OK      VALUE '00'.                       00011600
011700         88  WS-REQUEST-EOF     VALUE '10'.                       00011700
011800     05  WS-LEDGER-STATUS       PIC X(02) VALUE SPACES.           00011800
011900     05  WS-CONTROL-STATUS      PIC X(02) VALUE SPACES.           00011900
012000     05  WS-REPORT-STATUS       PIC X(02) VALUE SPACES.           00012000
012100     05  FILLER                 PIC X(02).                        00012100
012200*                                                                 00012200
012300 01  WS-POST-SWITCHES.                                            00012300
012400     05  WS-POST-OK-SW          PIC X(01) VALUE 'Y'.              00012400
012500         88  WS-POST-IS-OK      VALUE 'Y'.                        00012500
012600     05  WS-FROM-FOUND-SW       PIC X(01) VALUE 'N'.              00012600
012700         88  WS-FROM-WAS-FOUND  VALUE 'Y'.                        00012700
012800     05  WS-TO-FOUND-SW         PIC X(01) VALUE 'N'.              00012800
012900         88  WS-TO-WAS-FOUND    VALUE 'Y'.                        00012900
013000     05  FILLER                 PIC X(01).                        00013000
013100*                                                                 00013100
013200 01  WS-POST-COUNTERS.                                            00013200
013300     05  WS-DEPOSITS-DONE       PIC S9(07) COMP VALUE +0.         00013300
013400     05  WS-WITHDRAWALS-DONE    PIC S9(07) COMP VALUE +0.         00013400
013500     05  WS-TRANSFERS-DONE      PIC S9(07) COMP VALUE +0.         00013500
013600     05  WS-POSTS-REJECTED      PIC S9(07) COMP VALUE +0.         00013600
013700     05  FILLER                 PIC X(02).                        00013700
013800*                                                                 00013800
013900*    ALTERNATE CHARACTER VIEW OF THE POST COUNTERS FOR THE ABEND  00013900
014000*    SNAP - SAME CONVENTION AS ACTBLD/ACVALID/ALRTSCN/RPTGEN.     00014000
014100 01  WS-POST-COUNTERS-ALT REDEFINES WS-POST-COUNTERS PIC X(16).   00014100
014200*                                                                 00014200
014300 01  WS-POST-WORK.                                                00014300
014400     05  WS-FROM-IDX            PIC S9(04) COMP VALUE +0.         00014400
014500     05  WS-TO-IDX              PIC S9(04) COMP VALUE +0.         00014500
014600     05  WS-POST-DESC           PIC X(40).                        00014600
014700     05  WS-REJECT-REASON       PIC X(50).                        00014700
014800     05  WS-NEW-FROM-BALANCE    PIC S9(9)V99 COMP-3 VALUE +0.     00014800
014900     05  WS-NEW-TO-BALANCE      PIC S9(9)V99 COMP-3 VALUE +0.     00014900
015000     05  FILLER                 PIC X(02).                        00015000
015100*                                                                 00015100
015200 01  WS-CURRENT-DATE-TIME.                                        00015200
015300     05  WS-CURRENT-DATE        PIC 9(06).                        00015300
015400     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             00015400
015500         10  WS-CURRENT-YY      PIC 9(02).                        00015500
015600         10  WS-CURRENT-MM      PIC 9(02).                        00015600
015700         10  WS-CURRENT-DD      PIC 9(02).                        00015700
015800     05  WS-CURRENT-TIME        PIC 9(08).                        00015800
015900     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.             00015900
016000         10  WS-CURRENT-HH      PIC 9(02).                        00016000
016100         10  WS-CURRENT-MN      PIC 9(02).                        00016100
016200         10  WS-CURRENT-SS      PIC 9(02).                        00016200
016300         10  WS-CURRENT-HS      PIC 9(02).                        00016300
016400     05  FILLER                 PIC X(02).                        00016400
016500*                                                                 00016500
016600*    STANDALONE WORK AND COUNT ITEMS CARRIED AT THE 77-LEVEL      00016600
016700*    PER SHOP STANDARD - WFH 03/22/11.                            00016700
016800 77  WS-BUILT-CCYY               PIC 9(04).                       00016800
016900 77  WS-BUILT-TIME6              PIC X(06).                       00016900
017000*                                                                 00017000
017100 77  WS-TABLE-LOAD-COUNT         PIC S9(07) COMP VALUE +0.        00017100
017200*                                                                 00017200
017300 01  WS-PRINT-REJECT-LINE.                                        00017300
017400     05  FILLER                 PIC X(10) VALUE 'REJECTED  '.     00017400
017500     05  PR-FROM-ACCT           PIC X(06).                        00017500
017600     05  FILLER                 PIC X(02) VALUE SPACES.           00017600
017700     05  PR-REQ-TYPE            PIC X(01).                        00017700
017800     05  FILLER                 PIC X(02) VALUE SPACES.           00017800
017900     05  PR-REASON              PIC X(50).                        00017900
018000     05  FILLER                 PIC X(61) VALUE SPACES.           00018000
018100*                                                                 00018100
018200 01  WS-PRINT-TOTALS-LINE.                                        00018200
018300     05  FILLER                 PIC X(12) VALUE 'DEPOSITS   '.    00018300
018400     05  PT-DEPOSITS            PIC ZZZ,ZZ9.                      00018400
018500     05  FILLER                 PIC X(04) VALUE SPACES.           00018500
018600     05  FILLER                 PIC X(12) VALUE 'WITHDRAWALS'.    00018600
018700     05  PT-WITHDRAWALS         PIC ZZZ,ZZ9.                      00018700
018800     05  FILLER                 PIC X(04) VALUE SPACES.           00018800
018900     05  FILLER                 PIC X(12) VALUE 'TRANSFERS  '.    00018900
019000     05  PT-TRANSFERS           PIC ZZZ,ZZ9.                      00019000
019100     05  FILLER                 PIC X(04) VALUE SPACES.           00019100
019200     05  FILLER                 PIC X(12) VALUE 'REJECTED   '.    00019200
019300     05  PT-REJECTED            PIC ZZZ,ZZ9.                      00019300
019400     05  FILLER                 PIC X(59) VALUE SPACES.           00019400
019500*                                                                 00019500
019600 LINKAGE SECTION.                                                 00019600
019700*                                                                 00019700
019800***************************************************************** 00019800
019900 PROCEDURE DIVISION.                                              00019900
020000***************************************************************** 00020000
020100*                                                                 00020100
020200 000-MAIN.                                                        00020200
020300     PERFORM 700-OPEN-FILES.                                      00020300
020400     CALL 'ACTBLD' USING WS-ACCOUNT-TABLE WS-TABLE-LOAD-COUNT.    00020400
020500     PERFORM 760-READ-CONTROL-RECORD.                             00020500
020600     PERFORM 710-READ-REQUEST-FILE.                               00020600
020700     PERFORM 100-PROCESS-REQUESTS                                 00020700
020800        UNTIL WS-REQUEST-EOF.                                     00020800
020900     PERFORM 770-WRITE-CONTROL-RECORD.                            00020900
021000     PERFORM 780-REWRITE-MASTER-FILE.                             00021000
021100     PERFORM 850-REPORT-TOTALS.                                   00021100
021200     PERFORM 790-CLOSE-FILES.                                     00021200
021300     STOP RUN.                                                    00021300
021400*                                                                 00021400
021500 100-PROCESS-REQUESTS.                                            00021500
021600     MOVE 'Y' TO WS-POST-OK-SW.                                   00021600
021700     MOVE SPACES TO WS-REJECT-REASON.                             00021700
021800     PERFORM 260-DEFAULT-DESCRIPTION.                             00021800
021900     EVALUATE TRUE                                                00021900
022000        WHEN TR-IS-DEPOSIT    PERFORM 300-POST-DEPOSIT            00022000
022100        WHEN TR-IS-WITHDRAWAL PERFORM 310-POST-WITHDRAWAL         00022100
022200        WHEN TR-IS-TRANSFER   PERFORM 320-POST-TRANSFER           00022200
022300        WHEN OTHER                                                00022300
022400           MOVE 'N' TO WS-POST-OK-SW                              00022400
022500           MOVE 'UNKNOWN REQUEST TYPE' TO WS-REJECT-REASON        00022500
022600     END-EVALUATE.                                                00022600
022700     IF NOT WS-POST-IS-OK                                         00022700
022800        ADD 1 TO WS-POSTS-REJECTED                                00022800
022900        PERFORM 299-REPORT-REJECTED-POST                          00022900
023000     END-IF.                                                      00023000
023100     PERFORM 710-READ-REQUEST-FILE.                               00023100
023200*                                                                 00023200
023300 200-FIND-FROM-ACCOUNT.                                           00023300
023400     MOVE 'N' TO WS-FROM-FOUND-SW.                                00023400
023500     SET WS-ACCT-IDX TO 1.                                        00023500
023600     PERFORM 210-SCAN-FOR-FROM                                    00023600
023700        VARYING WS-ACCT-IDX FROM 1 BY 1                           00023700
023800        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT                         00023800
023900        OR WS-FROM-WAS-FOUND.                                     00023900
024000*                                                                 00024000
024100 210-SCAN-FOR-FROM.                                               00024100
024200     IF TAB-ACCT-ID (WS-ACCT-IDX) = TR-FROM-ACCT-ID               00024200
024300        MOVE 'Y' TO WS-FROM-FOUND-SW                              00024300
024400        MOVE WS-ACCT-IDX TO WS-FROM-IDX                           00024400
024500     END-IF.                                                      00024500
024600*                                                                 00024600
024700 220-FIND-TO-ACCOUNT.                                             00024700
024800     MOVE 'N' TO WS-TO-FOUND-SW.                                  00024800
024900     PERFORM 230-SCAN-FOR-TO                                      00024900
025000        VARYING WS-ACCT-IDX FROM 1 BY 1                           00025000
025100        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT                         00025100
025200        OR WS-TO-WAS-FOUND.                                       00025200
025300*                                                                 00025300
025400 230-SCAN-FOR-TO.                                                 00025400
025500     IF TAB-ACCT-ID (WS-ACCT-IDX) = TR-TO-ACCT-ID                 00025500
025600        MOVE 'Y' TO WS-TO-FOUND-SW                                00025600
025700        MOVE WS-ACCT-IDX TO WS-TO-IDX                             00025700
025800     END-IF.                                                      00025800
025900*                                                                 00025900
026000 260-DEFAULT-DESCRIPTION.                                         00026000
026100     MOVE TR-DESCRIPTION TO WS-POST-DESC.                         00026100
026200     IF WS-POST-DESC = SPACES                                     00026200
026300        EVALUATE TRUE                                             00026300
026400           WHEN TR-IS-DEPOSIT    MOVE 'Deposit'    TO WS-POST-DESC00026400
026500           WHEN TR-IS-WITHDRAWAL MOVE 'Withdrawal' TO WS-POST-DESC00026500
026600           WHEN TR-IS-TRANSFER   MOVE 'Transfer'   TO WS-POST-DESC00026600
026700        END-EVALUATE                                              00026700
026800     END-IF.                                                      00026800
026900*                                                                 00026900
027000 300-POST-DEPOSIT.                                                00027000
027100     IF TR-AMOUNT NOT > 0                                         00027100
027200        MOVE 'N' TO WS-POST-OK-SW                                 00027200
027300        MOVE 'DEPOSIT AMOUNT MUST BE GREATER THAN ZERO'           00027300
027400                                TO WS-REJECT-REASON               00027400
027500     ELSE                                                         00027500
027600        PERFORM 200-FIND-FROM-ACCOUNT                             00027600
027700        IF NOT WS-FROM-WAS-FOUND                                  00027700
027800           MOVE 'N' TO WS-POST-OK-SW                              00027800
027900           MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON           00027900
028000        ELSE                                                      00028000
028100           COMPUTE TAB-BALANCE (WS-FROM-IDX) ROUNDED              00028100
028200              MODE IS NEAREST-AWAY-FROM-ZERO =                    00028200
028300              TAB-BALANCE (WS-FROM-IDX) + TR-AMOUNT               00028300
028400           PERFORM 400-NEXT-TRANSACTION-ID                        00028400
028500           MOVE TAB-ACCT-ID (WS-FROM-IDX) TO LEDGOUT-ACCT-ID      00028500
028600           MOVE 'DEPOSIT     '             TO LEDGOUT-TYPE        00028600
028700           MOVE TR-AMOUNT                  TO LEDGOUT-AMOUNT      00028700
028800           MOVE TAB-BALANCE (WS-FROM-IDX)  TO                     00028800
028900                                       LEDGOUT-BALANCE-AFTER      00028900
029000           MOVE WS-POST-DESC               TO LEDGOUT-DESCRIPTION 00029000
029100           MOVE SPACES                     TO LEDGOUT-REF-ACCT-ID 00029100
029200           PERFORM 410-WRITE-LEDGER-ENTRY                         00029200
029300           ADD 1 TO WS-DEPOSITS-DONE                              00029300
029400        END-IF                                                    00029400
029500     END-IF.                                                      00029500
029600*                                                                 00029600
029700 310-POST-WITHDRAWAL.                                             00029700
029800     IF TR-AMOUNT NOT > 0                                         00029800
029900        MOVE 'N' TO WS-POST-OK-SW                                 00029900
030000        MOVE 'WITHDRAWAL AMOUNT MUST BE GREATER THAN ZERO'        00030000
030100                                TO WS-REJECT-REASON               00030100
030200     ELSE                                                         00030200
030300        PERFORM 200-FIND-FROM-ACCOUNT                             00030300
030400        IF NOT WS-FROM-WAS-FOUND                                  00030400
030500           MOVE 'N' TO WS-POST-OK-SW                              00030500
030600           MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON           00030600
030700        ELSE                                                      00030700
030800           IF TR-AMOUNT > TAB-BALANCE (WS-FROM-IDX)               00030800
030900              MOVE 'N' TO WS-POST-OK-SW                           00030900
031000              MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON       00031000
031100           ELSE                                                   00031100
031200              COMPUTE WS-NEW-FROM-BALANCE ROUNDED                 00031200
031300                 MODE IS NEAREST-AWAY-FROM-ZERO =                 00031300
031400                 TAB-BALANCE (WS-FROM-IDX) - TR-AMOUNT            00031400
031500              IF WS-NEW-FROM-BALANCE < WS-MINIMUM-BALANCE         00031500
031600                 MOVE 'N' TO WS-POST-OK-SW                        00031600
031700                 MOVE 'WOULD VIOLATE MINIMUM BALANCE'             00031700
031800                                TO WS-REJECT-REASON               00031800
031900              ELSE                                                00031900
032000                 MOVE WS-NEW-FROM-BALANCE TO                      00032000
032100                                TAB-BALANCE (WS-FROM-IDX)         00032100
032200                 PERFORM 400-NEXT-TRANSACTION-ID                  00032200
032300                 MOVE TAB-ACCT-ID (WS-FROM-IDX)                   00032300
032400                                TO LEDGOUT-ACCT-ID                00032400
032500                 MOVE 'WITHDRAWAL  '    TO LEDGOUT-TYPE           00032500
032600                 MOVE TR-AMOUNT         TO LEDGOUT-AMOUNT         00032600
032700                 MOVE TAB-BALANCE (WS-FROM-IDX)                   00032700
032800                                TO LEDGOUT-BALANCE-AFTER          00032800
032900                 MOVE WS-POST-DESC      TO LEDGOUT-DESCRIPTION    00032900
033000                 MOVE SPACES            TO LEDGOUT-REF-ACCT-ID    00033000
033100                 PERFORM 410-WRITE-LEDGER-ENTRY                   00033100
033200                 ADD 1 TO WS-WITHDRAWALS-DONE                     00033200
033300              END-IF                                              00033300
033400           END-IF                                                 00033400
033500        END-IF                                                    00033500
033600     END-IF.                                                      00033600
033700*                                                                 00033700
033800 320-POST-TRANSFER.                                               00033800
033900     IF TR-AMOUNT NOT > 0                                         00033900
034000        MOVE 'N' TO WS-POST-OK-SW                                 00034000
034100        MOVE 'TRANSFER AMOUNT MUST BE GREATER THAN ZERO'          00034100
034200                                TO WS-REJECT-REASON               00034200
034300     ELSE                                                         00034300
034400        IF TR-FROM-ACCT-ID = TR-TO-ACCT-ID                        00034400
034500           MOVE 'N' TO WS-POST-OK-SW                              00034500
034600           MOVE 'CANNOT TRANSFER TO THE SAME ACCOUNT'             00034600
034700                                TO WS-REJECT-REASON               00034700
034800        ELSE                                                      00034800
034900           PERFORM 200-FIND-FROM-ACCOUNT                          00034900
035000           PERFORM 220-FIND-TO-ACCOUNT                            00035000
035100           IF NOT WS-FROM-WAS-FOUND OR NOT WS-TO-WAS-FOUND        00035100
035200              MOVE 'N' TO WS-POST-OK-SW                           00035200
035300              MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON        00035300
035400           ELSE                                                   00035400
035500              PERFORM 330-VALIDATE-AND-POST-TRANSFER              00035500
035600           END-IF                                                 00035600
035700        END-IF                                                    00035700
035800     END-IF.                                                      00035800
035900*                                                                 00035900
036000 330-VALIDATE-AND-POST-TRANSFER.                                  00036000
036100     IF TR-AMOUNT > TAB-BALANCE (WS-FROM-IDX)                     00036100
036200        MOVE 'N' TO WS-POST-OK-SW                                 00036200
036300        MOVE 'INSUFFICIENT FUNDS IN SOURCE ACCOUNT'               00036300
036400                                TO WS-REJECT-REASON               00036400
036500     ELSE                                                         00036500
036600        COMPUTE WS-NEW-FROM-BALANCE ROUNDED                       00036600
036700           MODE IS NEAREST-AWAY-FROM-ZERO =                       00036700
036800           TAB-BALANCE (WS-FROM-IDX) - TR-AMOUNT                  00036800
036900        IF WS-NEW-FROM-BALANCE < WS-MINIMUM-BALANCE               00036900
037000           MOVE 'N' TO WS-POST-OK-SW                              00037000
037100           MOVE 'WOULD VIOLATE MINIMUM BALANCE'                   00037100
037200                                TO WS-REJECT-REASON               00037200
037300        ELSE                                                      00037300
037400           COMPUTE WS-NEW-TO-BALANCE ROUNDED                      00037400
037500              MODE IS NEAREST-AWAY-FROM-ZERO =                    00037500
037600              TAB-BALANCE (WS-TO-IDX) + TR-AMOUNT                 00037600
037700           MOVE WS-NEW-FROM-BALANCE TO TAB-BALANCE (WS-FROM-IDX)  00037700
037800           MOVE WS-NEW-TO-BALANCE   TO TAB-BALANCE (WS-TO-IDX)    00037800
037900           PERFORM 400-NEXT-TRANSACTION-ID                        00037900
038000           MOVE TAB-ACCT-ID (WS-FROM-IDX) TO LEDGOUT-ACCT-ID      00038000
038100           MOVE 'TRANSFER-OUT'             TO LEDGOUT-TYPE        00038100
038200           MOVE TR-AMOUNT                  TO LEDGOUT-AMOUNT      00038200
038300           MOVE TAB-BALANCE (WS-FROM-IDX)  TO                     00038300
038400                                       LEDGOUT-BALANCE-AFTER      00038400
038500           STRING WS-POST-DESC DELIMITED BY SPACE                 00038500
038600                  ' TO ' DELIMITED BY SIZE                        00038600
038700                  TAB-ACCT-ID (WS-TO-IDX) DELIMITED BY SIZE       00038700
038800                  INTO LEDGOUT-DESCRIPTION                        00038800
038900           MOVE TAB-ACCT-ID (WS-TO-IDX)   TO                      00038900
039000                                       LEDGOUT-REF-ACCT-ID        00039000
039100           PERFORM 410-WRITE-LEDGER-ENTRY                         00039100
039200           PERFORM 400-NEXT-TRANSACTION-ID                        00039200
039300           MOVE TAB-ACCT-ID (WS-TO-IDX)   TO LEDGOUT-ACCT-ID      00039300
039400           MOVE 'TRANSFER-IN '            TO LEDGOUT-TYPE         00039400
039500           MOVE TR-AMOUNT                 TO LEDGOUT-AMOUNT       00039500
039600           MOVE TAB-BALANCE (WS-TO-IDX)   TO                      00039600
039700                                       LEDGOUT-BALANCE-AFTER      00039700
039800           STRING WS-POST-DESC DELIMITED BY SPACE                 00039800
039900                  ' FROM ' DELIMITED BY SIZE                      00039900
040000                  TAB-ACCT-ID (WS-FROM-IDX) DELIMITED BY SIZE     00040000
040100                  INTO LEDGOUT-DESCRIPTION                        00040100
040200           MOVE TAB-ACCT-ID (WS-FROM-IDX) TO                      00040200
040300                                       LEDGOUT-REF-ACCT-ID        00040300
040400           PERFORM 410-WRITE-LEDGER-ENTRY                         00040400
040500           ADD 1 TO WS-TRANSFERS-DONE                             00040500
040600        END-IF                                                    00040600
040700     END-IF.                                                      00040700
040800*                                                                 00040800
040900 400-NEXT-TRANSACTION-ID.                                         00040900
041000     ADD 1 TO TC-LAST-TRAN-ID.                                    00041000
041100     MOVE TC-LAST-TRAN-ID TO LEDGOUT-TRAN-ID.                     00041100
041200     ACCEPT WS-CURRENT-DATE FROM DATE.                            00041200
041300     ACCEPT WS-CURRENT-TIME FROM TIME.                            00041300
041400     COMPUTE WS-BUILT-CCYY = 2000 + WS-CURRENT-YY.                00041400
041500     MOVE WS-BUILT-CCYY   TO LEDGOUT-DATE-CCYY.                   00041500
041600     MOVE WS-CURRENT-MM   TO LEDGOUT-DATE-MM.                     00041600
041700     MOVE WS-CURRENT-DD   TO LEDGOUT-DATE-DD.                     00041700
041800     MOVE WS-CURRENT-HH   TO WS-BUILT-TIME6 (1:2).                00041800
041900     MOVE WS-CURRENT-MN   TO WS-BUILT-TIME6 (3:2).                00041900
042000     MOVE WS-CURRENT-SS   TO WS-BUILT-TIME6 (5:2).                00042000
042100     MOVE WS-BUILT-TIME6  TO LEDGOUT-TIME.                        00042100
042200     MOVE 'SUCCESS' TO LEDGOUT-STATUS.                            00042200
042300*                                                                 00042300
042400 410-WRITE-LEDGER-ENTRY.                                          00042400
042500     WRITE LEDGOUT-RECORD.                                        00042500
042600*                                                                 00042600
042700 299-REPORT-REJECTED-POST.                                        00042700
042800     MOVE SPACES TO WS-PRINT-REJECT-LINE.                         00042800
042900     MOVE TR-FROM-ACCT-ID TO PR-FROM-ACCT.                        00042900
043000     MOVE TR-REQUEST-TYPE TO PR-REQ-TYPE.                         00043000
043100     MOVE WS-REJECT-REASON TO PR-REASON.                          00043100
043200     WRITE POST-REPORT-LINE FROM WS-PRINT-REJECT-LINE.            00043200
043300*                                                                 00043300
043400 700-OPEN-FILES.                                                  00043400
043500     OPEN INPUT  ACCOUNT-MASTER-IN.                               00043500
043600     OPEN OUTPUT ACCOUNT-MASTER-OUT.                              00043600
043700     OPEN INPUT  TRAN-REQUEST-FILE.                               00043700
043800     OPEN EXTEND TRANSACTION-LEDGER.                              00043800
043900     OPEN I-O    TRAN-CONTROL-FILE.                               00043900
044000     OPEN OUTPUT POST-REPORT-FILE.                                00044000
044100*                                                                 00044100
044200 705-READ-MASTER-IN.                                              00044200
044300     IF NOT WS-MASTER-IN-EOF                                      00044300
044400        READ ACCOUNT-MASTER-IN                                    00044400
044500           AT END                                                 00044500
044600              MOVE '10' TO WS-MASTER-IN-STATUS                    00044600
044700        END-READ                                                  00044700
044800     END-IF.                                                      00044800
044900*                                                                 00044900
045000 710-READ-REQUEST-FILE.                                           00045000
045100     IF NOT WS-REQUEST-EOF                                        00045100
045200        READ TRAN-REQUEST-FILE                                    00045200
045300           AT END                                                 00045300
045400              MOVE '10' TO WS-REQUEST-STATUS                      00045400
045500        END-READ                                                  00045500
045600     END-IF.                                                      00045600
045700*                                                                 00045700
045800 760-READ-CONTROL-RECORD.                                         00045800
045900     READ TRAN-CONTROL-FILE INTO TRAN-CONTROL-RECORD              00045900
046000        AT END                                                    00046000
046100           MOVE 0 TO TC-LAST-TRAN-ID                              00046100
046200     END-READ.                                                    00046200
046300*                                                                 00046300
046400 770-WRITE-CONTROL-RECORD.                                        00046400
046500     REWRITE TRAN-CONTROL-RECORD.                                 00046500
046600*                                                                 00046600
046700 780-REWRITE-MASTER-FILE.                                         00046700
046800*    COPY THE OLD MASTER THROUGH TO THE NEW ONE, SUBSTITUTING     00046800
046900*    THE TABLE'S UPDATED BALANCE FOR EVERY ROW THE TABLE HOLDS -  00046900
047000*    A CLOSED ROW IS NOT IN THE TABLE AND PASSES THROUGH AS-IS.   00047000
047100     PERFORM 705-READ-MASTER-IN.                                  00047100
047200     PERFORM 782-COPY-ONE-MASTER-ROW                              00047200
047300        UNTIL WS-MASTER-IN-EOF.                                   00047300
047400*                                                                 00047400
047500 782-COPY-ONE-MASTER-ROW.                                         00047500
047600     MOVE MSTIN-RECORD TO MSTOUT-RECORD.                          00047600
047700     MOVE 'N' TO WS-FROM-FOUND-SW.                                00047700
047800     PERFORM 784-SCAN-FOR-MASTER-ROW                              00047800
047900        VARYING WS-ACCT-IDX FROM 1 BY 1                           00047900
048000        UNTIL WS-ACCT-IDX > WS-ACCT-COUNT                         00048000
048100        OR WS-FROM-WAS-FOUND.                                     00048100
048200     IF WS-FROM-WAS-FOUND                                         00048200
048300        MOVE TAB-BALANCE (WS-FROM-IDX) TO MSTOUT-BALANCE          00048300
048400     END-IF.                                                      00048400
048500     WRITE MSTOUT-RECORD.                                         00048500
048600     PERFORM 705-READ-MASTER-IN.                                  00048600
048700*                                                                 00048700
048800 784-SCAN-FOR-MASTER-ROW.                                         00048800
048900     IF TAB-ACCT-ID (WS-ACCT-IDX) = MSTIN-ACCT-ID                 00048900
049000        MOVE 'Y' TO WS-FROM-FOUND-SW                              00049000
049100        MOVE WS-ACCT-IDX TO WS-FROM-IDX                           00049100
049200     END-IF.                                                      00049200
049300*                                                                 00049300
049400 790-CLOSE-FILES.                                                 00049400
049500     DISPLAY 'TRNPOST - POST COUNTERS AT CLOSE '                  00049500
049600        WS-POST-COUNTERS-ALT.                                     00049600
049700     CLOSE ACCOUNT-MASTER-IN.                                     00049700
049800     CLOSE ACCOUNT-MASTER-OUT.                                    00049800
049900     CLOSE TRAN-REQUEST-FILE.                                     00049900
050000     CLOSE TRANSACTION-LEDGER.                                    00050000
050100     CLOSE TRAN-CONTROL-FILE.                                     00050100
050200     CLOSE POST-REPORT-FILE.                                      00050200
050300*                                                                 00050300
050400 850-REPORT-TOTALS.                                               00050400
050500     MOVE SPACES TO WS-PRINT-TOTALS-LINE.                         00050500
050600     MOVE WS-DEPOSITS-DONE    TO PT-DEPOSITS.                     00050600
050700     MOVE WS-WITHDRAWALS-DONE TO PT-WITHDRAWALS.                  00050700
050800     MOVE WS-TRANSFERS-DONE   TO PT-TRANSFERS.                    00050800
050900     MOVE WS-POSTS-REJECTED   TO PT-REJECTED.                     00050900
051000     WRITE POST-REPORT-LINE FROM WS-PRINT-TOTALS-LINE.            00051000
